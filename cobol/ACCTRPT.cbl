000100******************************************************************        
000200* PROGRAM-ID.  ACCTRPT                                                    
000300*                                                                         
000400* PURPOSE.     Prints the account summary report for one account          
000500*              (header, up to the ten most recent journal entries,        
000600*              trailer) and, in the same pass over the journal,           
000700*              raises a low-balance alert message if the account's        
000800*              balance has dropped under the floor and the                
000900*              account carries a usable e-mail address.  Modeled          
001000*              on the old two-report delinquency-notice print             
001100*              pass - the alert here plays the part the                   
001200*              delinquency notice used to play, a second output           
001300*              only written when a condition on the same record           
001400*              is met.                                                    
001500******************************************************************        
001600 IDENTIFICATION              DIVISION.                                    
001700*-----------------------------------------------------------------        
001800 PROGRAM-ID.                 ACCTRPT.                                     
001900 AUTHOR.                     E SVESHNIKOVA.                               
002000 INSTALLATION.               DEPOSIT ACCOUNTING - DATA CENTER 2.          
002100 DATE-WRITTEN.               02/15/1988.                                  
002200 DATE-COMPILED.                                                           
002300 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.            
002400*-----------------------------------------------------------------        
002500* CHANGE LOG                                                              
002600*-----------------------------------------------------------------        
002700*    02/15/1988  ES    ORIGINAL PROGRAM - HEADER/DETAIL/TRAILER   ACCTRP  
002800*                      REPORT FOR ONE ACCOUNT, PATTERNED AFTER            
002900*                      THE OLD DELINQUENCY-NOTICE REPORT PROGRAM.         
003000*    05/30/1988  ES    LAST-TEN RING BUFFER ADDED SO THE WHOLE    ACCTRP  
003100*                      JOURNAL DOESN'T HAVE TO BE HELD IN                 
003200*                      MEMORY OR SORTED TO FIND THE NEWEST TEN.           
003300*    01/09/1990  JMK   LOW-BALANCE ALERT OUTPUT ADDED - SAME      ACCTRP  
003400*                      SHAPE AS THE OLD DELINQUENCY-NOTICE PASS.          
003500*    11/03/1998  TLH   Y2K REVIEW - JRNL-TS-YEAR IS 4 DIGITS ON   ACCTRP  
003600*                      THIS COPYBOOK ALREADY.  NO CHANGE.                 
003700*    06/02/2003  DPW   E-MAIL VALIDITY CHECK ADDED (MUST CONTAIN  ACCTRP  
003800*                      "@") BEFORE AN ALERT IS WRITTEN - BLANK            
003900*                      AND GARBAGE ADDRESSES WERE BOUNCING.               
004000*    09/14/2007  SPK   REPORT FILE NAME NOW BUILT FROM THE        ACCTRP  
004100*                      ACCOUNT ID AT OPEN TIME (ACCOUNT_nnnnnn)           
004200*                      INSTEAD OF ONE FIXED NAME PER RUN.                 
004300*    03/07/2012  MCG   BALANCE AND AMOUNT EDIT FIELDS CHANGED TO  ACCTRP  
004400*                      FLOATING $ PICTURES - THE OLD SEPARATE $           
004500*                      FILLER LEFT A GAP BEFORE THE FIRST DIGIT.          
004600*                      SAME IDIOM AS THE OLD DELINQUENCY-NOTICE           
004700*                      REPORT.                                            
004800*    02/11/2015  NC    ALERT-LINE-OUT WAS ONLY 80 BYTES BUT       ACCTRP  
004900*                      ALERT-DETAIL-LINE HAD GROWN TO 95 -                
005000*                      THRESHOLD-OUT WAS BEING CUT OFF ON WRITE.          
005100*                      WIDENED TO 135 AND ADDED THE ACCOUNT ID            
005200*                      AND A TIME STAMP TO THE LINE SO THE                
005300*                      BRANCH CAN TELL WHICH ACCOUNT AND WHEN             
005400*                      WITHOUT CROSS-REFERENCING THE JOURNAL.             
005500******************************************************************        
005600 ENVIRONMENT                 DIVISION.                                    
005700*-----------------------------------------------------------------        
005800 CONFIGURATION               SECTION.                                     
005900 SOURCE-COMPUTER.            IBM-4381.                                    
006000 OBJECT-COMPUTER.            IBM-4381.                                    
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM.                                                  
006300*-----------------------------------------------------------------        
006400 INPUT-OUTPUT                SECTION.                                     
006500 FILE-CONTROL.                                                            
006600     SELECT  ACCOUNT-MASTER                                               
006700             ASSIGN TO ACCTMSTR                                           
006800             ORGANIZATION IS INDEXED                                      
006900             ACCESS MODE IS RANDOM                                        
007000             RECORD KEY IS ACCT-ID                                        
007100             FILE STATUS IS WS-ACCTMSTR-STAT.                             
007200                                                                          
007300     SELECT  TRANSACTION-JOURNAL                                          
007400             ASSIGN TO TRANJRNL                                           
007500             ORGANIZATION IS SEQUENTIAL                                   
007600             FILE STATUS IS WS-TRANJRNL-STAT.                             
007700                                                                          
007800     SELECT  ACCOUNT-SUMMARY-REPORT                                       
007900             ASSIGN TO WS-RPT-FILE-NAME                                   
008000             ORGANIZATION IS LINE SEQUENTIAL                              
008100             FILE STATUS IS WS-ACCTRPT-STAT.                              
008200                                                                          
008300     SELECT  ALERT-OUTPUT                                                 
008400             ASSIGN TO ALERTOUT                                           
008500             ORGANIZATION IS LINE SEQUENTIAL                              
008600             FILE STATUS IS WS-ALERTOUT-STAT.                             
008700******************************************************************        
008800 DATA                        DIVISION.                                    
008900*-----------------------------------------------------------------        
009000 FILE                        SECTION.                                     
009100 FD  ACCOUNT-MASTER.                                                      
009200 COPY "ACCTREC.CPY".                                                      
009300                                                                          
009400 FD  TRANSACTION-JOURNAL.                                                 
009500 COPY "TRANREC.CPY".                                                      
009600                                                                          
009700 FD  ACCOUNT-SUMMARY-REPORT                                               
009800     RECORD CONTAINS 80 CHARACTERS                                        
009900     DATA RECORD IS SUMMARY-LINE-OUT.                                     
010000 01  SUMMARY-LINE-OUT            PIC X(80).                               
010100                                                                          
010200 FD  ALERT-OUTPUT                                                         
010300     RECORD CONTAINS 135 CHARACTERS                                       
010400     DATA RECORD IS ALERT-LINE-OUT.                                       
010500 01  ALERT-LINE-OUT              PIC X(135).                              
010600*-----------------------------------------------------------------        
010700 WORKING-STORAGE             SECTION.                                     
010800*-----------------------------------------------------------------        
010900 78  WS-LOW-BALANCE-FLOOR         VALUE 100.00.                           
011000                                                                          
011100 01  SWITCHES-AND-COUNTERS.                                               
011200     05  JOURNAL-EOF-SW          PIC X(01) VALUE "N".                     
011300         88  JOURNAL-EOF                   VALUE "Y".                     
011400     05  ACCOUNT-FOUND-SW        PIC X(01) VALUE "N".                     
011500         88  ACCOUNT-FOUND                  VALUE "Y".                    
011600     05  ALERT-EMAIL-VALID-SW    PIC X(01) VALUE "N".                     
011700         88  ALERT-EMAIL-VALID              VALUE "Y".                    
011800     05  WS-JOURNAL-READ-CNT     PIC S9(07) COMP VALUE ZERO.              
011900     05  WS-MATCH-CNT            PIC S9(07) COMP VALUE ZERO.              
012000     05  WS-AT-SIGN-CNT          PIC S9(04) COMP VALUE ZERO.              
012100                                                                          
012200 01  WS-FILE-STATUS-FIELDS.                                               
012300     05  WS-ACCTMSTR-STAT        PIC X(02).                               
012400     05  WS-TRANJRNL-STAT        PIC X(02).                               
012500     05  WS-ACCTRPT-STAT         PIC X(02).                               
012600     05  WS-ALERTOUT-STAT        PIC X(02).                               
012700                                                                          
012800 01  WS-TARGET-ACCT-ID           PIC 9(09).                               
012900                                                                          
013000 01  WS-RPT-FILE-NAME            PIC X(20).                               
013100                                                                          
013200*    LAST-TEN RING BUFFER - HOLDS THE MOST RECENT MATCHING                
013300*    JOURNAL ENTRIES SEEN SO FAR AS THE JOURNAL IS READ IN                
013400*    OLDEST-TO-NEWEST ORDER.  WS-RING-NEXT-SLOT ALWAYS POINTS AT          
013500*    THE MOST RECENT ENTRY STORED.                                        
013600 01  WS-HISTORY-TABLE.                                                    
013700     05  WS-HIST-ENTRY OCCURS 10 TIMES                                    
013800             INDEXED BY WS-HIST-IDX.                                      
013900         10  WS-HIST-FROM            PIC 9(09).                           
014000         10  WS-HIST-TO              PIC 9(09).                           
014100         10  WS-HIST-AMOUNT          PIC S9(13)V99.                       
014200         10  WS-HIST-TYPE            PIC X(10).                           
014300         10  WS-HIST-STATUS          PIC X(10).                           
014400         10  WS-HIST-TIMESTAMP       PIC X(19).                           
014500 01  WS-HISTORY-TABLE-R  REDEFINES WS-HISTORY-TABLE.                      
014600     05  WS-HIST-BYTES               PIC X(720).                          
014700                                                                          
014800 01  WS-RING-NEXT-SLOT            PIC S9(02) COMP VALUE ZERO.             
014900 01  WS-RING-STORED-COUNT         PIC S9(02) COMP VALUE ZERO.             
015000 01  WS-PRINT-INDEX               PIC S9(02) COMP VALUE ZERO.             
015100 77  WS-PRINT-COUNTER             PIC S9(02) COMP VALUE ZERO.             
015200                                                                          
015300 01  WS-CURRENT-DATE-TIME.                                                
015400     05  WS-CDT-DATE              PIC 9(08).                              
015500     05  WS-CDT-TIME              PIC 9(08).                              
015600 01  WS-CURRENT-DATE-TIME-R  REDEFINES WS-CURRENT-DATE-TIME.              
015700     05  WS-CDT-YEAR              PIC 9(04).                              
015800     05  WS-CDT-MONTH             PIC 9(02).                              
015900     05  WS-CDT-DAY               PIC 9(02).                              
016000     05  WS-CDT-HOURS             PIC 9(02).                              
016100     05  WS-CDT-MINUTES           PIC 9(02).                              
016200     05  WS-CDT-SECONDS           PIC 9(02).                              
016300     05  FILLER                   PIC 9(04).                              
016400                                                                          
016500 01  WS-EDIT-AMOUNT               PIC $$$$$$$$$$$$9.99.                   
016600 01  WS-EDIT-BALANCE              PIC $$$$$$$$$$$$9.99.                   
016700                                                                          
016800 01  WS-TARGET-ACCT-DISPLAY       PIC X(09).                              
016900 01  WS-TARGET-ACCT-DISPLAY-R  REDEFINES WS-TARGET-ACCT-DISPLAY.          
017000     05  WS-TARGET-ACCT-DIGITS    PIC 9(09).                              
017100                                                                          
017200*                             --- REPORT LINE LAYOUTS ---                 
017300 01  RPT-TITLE-LINE.                                                      
017400     05  FILLER PIC X(80)                                                 
017500         VALUE "=== BANKING SIMULATOR - ACCOUNT SUMMARY ===".             
017600                                                                          
017700 01  RPT-ACCT-ID-LINE.                                                    
017800     05  FILLER            PIC X(12)  VALUE "Account ID: ".               
017900     05  RPT-ACCT-ID-OUT   PIC 9(09).                                     
018000     05  FILLER            PIC X(59)  VALUE SPACES.                       
018100                                                                          
018200 01  RPT-OWNER-LINE.                                                      
018300     05  FILLER            PIC X(07)  VALUE "Owner: ".                    
018400     05  RPT-OWNER-OUT     PIC X(30).                                     
018500     05  FILLER            PIC X(43)  VALUE SPACES.                       
018600                                                                          
018700 01  RPT-BALANCE-LINE.                                                    
018800     05  FILLER            PIC X(17)  VALUE "Current Balance: ".          
018900     05  RPT-BALANCE-OUT   PIC $$$$$$$$$$$$9.99.                          
019000     05  FILLER            PIC X(46)  VALUE SPACES.                       
019100                                                                          
019200 01  RPT-GENERATED-LINE.                                                  
019300     05  FILLER            PIC X(18)  VALUE "Report Generated: ".         
019400     05  RPT-GEN-YEAR      PIC 9(04).                                     
019500     05  FILLER            PIC X(01)  VALUE "-".                          
019600     05  RPT-GEN-MONTH     PIC 9(02).                                     
019700     05  FILLER            PIC X(01)  VALUE "-".                          
019800     05  RPT-GEN-DAY       PIC 9(02).                                     
019900     05  FILLER            PIC X(01)  VALUE SPACES.                       
020000     05  RPT-GEN-HOURS     PIC 9(02).                                     
020100     05  FILLER            PIC X(01)  VALUE ":".                          
020200     05  RPT-GEN-MINUTES   PIC 9(02).                                     
020300     05  FILLER            PIC X(01)  VALUE ":".                          
020400     05  RPT-GEN-SECONDS   PIC 9(02).                                     
020500     05  FILLER            PIC X(41)  VALUE SPACES.                       
020600                                                                          
020700 01  RPT-BLANK-LINE          PIC X(80) VALUE SPACES.                      
020800                                                                          
020900 01  RPT-HISTORY-TITLE-LINE.                                              
021000     05  FILLER PIC X(80)                                                 
021100         VALUE "=== TRANSACTION HISTORY ===".                             
021200                                                                          
021300 01  RPT-DETAIL-LINE.                                                     
021400     05  RPT-DTL-TIMESTAMP  PIC X(21).                                    
021500     05  RPT-DTL-TEXT       PIC X(45).                                    
021600     05  RPT-DTL-STATUS     PIC X(14).                                    
021700                                                                          
021800 01  RPT-NO-ACTIVITY-LINE.                                                
021900     05  FILLER PIC X(80) VALUE "No transactions found.".                 
022000                                                                          
022100 01  RPT-TRAILER-LINE.                                                    
022200     05  FILLER PIC X(42)                                                 
022300         VALUE "==========================================".              
022400     05  FILLER PIC X(38) VALUE SPACES.                                   
022500                                                                          
022600 01  WS-DETAIL-TEXT-BUILD        PIC X(45).                               
022700                                                                          
022800*                             --- ALERT LINE LAYOUT ---                   
022900 01  ALERT-DETAIL-LINE.                                                   
023000     05  FILLER              PIC X(19)                                    
023100         VALUE "LOW BALANCE ALERT -".                                     
023200     05  FILLER              PIC X(01) VALUE SPACES.                      
023300     05  ALRT-OWNER-OUT      PIC X(30).                                   
023400     05  FILLER              PIC X(01) VALUE SPACES.                      
023500     05  FILLER              PIC X(08) VALUE "BALANCE ".                  
023600     05  ALRT-BALANCE-OUT    PIC $$$$$$$$$$$$9.99.                        
023700     05  FILLER              PIC X(02) VALUE SPACES.                      
023800     05  FILLER              PIC X(11) VALUE "THRESHOLD $".               
023900     05  ALRT-THRESHOLD-OUT  PIC ZZZ9.99.                                 
024000     05  FILLER              PIC X(02) VALUE SPACES.                      
024100     05  FILLER              PIC X(05) VALUE "ACCT=".                     
024200     05  ALRT-ACCT-ID-OUT    PIC 9(09).                                   
024300     05  FILLER              PIC X(02) VALUE SPACES.                      
024400     05  FILLER              PIC X(03) VALUE "AT ".                       
024500     05  ALRT-YEAR-OUT       PIC 9(04).                                   
024600     05  FILLER              PIC X(01) VALUE "-".                         
024700     05  ALRT-MONTH-OUT      PIC 9(02).                                   
024800     05  FILLER              PIC X(01) VALUE "-".                         
024900     05  ALRT-DAY-OUT        PIC 9(02).                                   
025000     05  FILLER              PIC X(01) VALUE SPACE.                       
025100     05  ALRT-HOURS-OUT      PIC 9(02).                                   
025200     05  FILLER              PIC X(01) VALUE ":".                         
025300     05  ALRT-MINUTES-OUT    PIC 9(02).                                   
025400     05  FILLER              PIC X(01) VALUE ":".                         
025500     05  ALRT-SECONDS-OUT    PIC 9(02).                                   
025600******************************************************************        
025700 PROCEDURE                   DIVISION.                                    
025800*-----------------------------------------------------------------        
025900* MAIN PROCEDURE                                                          
026000*-----------------------------------------------------------------        
026100 100-PRINT-ACCOUNT-SUMMARY.                                               
026200     PERFORM 200-INITIATE-REPORT-RUN.                                     
026300     IF ACCOUNT-FOUND                                                     
026400         PERFORM 200-BUILD-ACCOUNT-SUMMARY                                
026500     END-IF.                                                              
026600     PERFORM 200-TERMINATE-REPORT-RUN.                                    
026700     STOP RUN.                                                            
026800*-----------------------------------------------------------------        
026900 200-INITIATE-REPORT-RUN.                                                 
027000     ACCEPT WS-TARGET-ACCT-ID FROM SYSIN.                                 
027100     MOVE SPACES TO WS-RPT-FILE-NAME.                                     
027200     MOVE WS-TARGET-ACCT-ID TO WS-TARGET-ACCT-DIGITS.                     
027300     STRING "ACCOUNT_" WS-TARGET-ACCT-DISPLAY                             
027400             DELIMITED BY SIZE INTO WS-RPT-FILE-NAME.                     
027500     PERFORM 300-OPEN-REPORT-FILES.                                       
027600     PERFORM 300-LOOKUP-TARGET-ACCOUNT.                                   
027700                                                                          
027800 300-OPEN-REPORT-FILES.                                                   
027900     OPEN INPUT  ACCOUNT-MASTER.                                          
028000     OPEN INPUT  TRANSACTION-JOURNAL.                                     
028100     IF WS-TRANJRNL-STAT NOT = "00"                                       
028200         MOVE "Y" TO JOURNAL-EOF-SW                                       
028300     END-IF.                                                              
028400     OPEN OUTPUT ACCOUNT-SUMMARY-REPORT.                                  
028500     OPEN OUTPUT ALERT-OUTPUT.                                            
028600                                                                          
028700 300-LOOKUP-TARGET-ACCOUNT.                                               
028800     MOVE WS-TARGET-ACCT-ID TO ACCT-ID.                                   
028900     READ ACCOUNT-MASTER                                                  
029000         INVALID KEY                                                      
029100             DISPLAY "ACCTRPT - ACCOUNT NOT FOUND, ID "                   
029200                     WS-TARGET-ACCT-ID                                    
029300         NOT INVALID KEY                                                  
029400             MOVE "Y" TO ACCOUNT-FOUND-SW                                 
029500     END-READ.                                                            
029600*-----------------------------------------------------------------        
029700 200-BUILD-ACCOUNT-SUMMARY.                                               
029800     PERFORM 300-PRINT-REPORT-HEADER.                                     
029900     PERFORM 300-LOAD-LAST-TEN-TABLE.                                     
030000     PERFORM 300-PRINT-HISTORY-SECTION.                                   
030100     PERFORM 300-PRINT-REPORT-TRAILER.                                    
030200     PERFORM 300-CHECK-LOW-BALANCE-ALERT.                                 
030300                                                                          
030400 300-PRINT-REPORT-HEADER.                                                 
030500     WRITE SUMMARY-LINE-OUT FROM RPT-TITLE-LINE.                          
030600     MOVE ACCT-ID   TO RPT-ACCT-ID-OUT.                                   
030700     WRITE SUMMARY-LINE-OUT FROM RPT-ACCT-ID-LINE.                        
030800     MOVE ACCT-OWNER-NAME TO RPT-OWNER-OUT.                               
030900     WRITE SUMMARY-LINE-OUT FROM RPT-OWNER-LINE.                          
031000     MOVE ACCT-BALANCE TO RPT-BALANCE-OUT.                                
031100     WRITE SUMMARY-LINE-OUT FROM RPT-BALANCE-LINE.                        
031200     ACCEPT WS-CDT-DATE FROM DATE YYYYMMDD.                               
031300     ACCEPT WS-CDT-TIME FROM TIME.                                        
031400     MOVE WS-CDT-YEAR    TO RPT-GEN-YEAR.                                 
031500     MOVE WS-CDT-MONTH   TO RPT-GEN-MONTH.                                
031600     MOVE WS-CDT-DAY     TO RPT-GEN-DAY.                                  
031700     MOVE WS-CDT-HOURS   TO RPT-GEN-HOURS.                                
031800     MOVE WS-CDT-MINUTES TO RPT-GEN-MINUTES.                              
031900     MOVE WS-CDT-SECONDS TO RPT-GEN-SECONDS.                              
032000     WRITE SUMMARY-LINE-OUT FROM RPT-GENERATED-LINE.                      
032100     WRITE SUMMARY-LINE-OUT FROM RPT-BLANK-LINE.                          
032200     WRITE SUMMARY-LINE-OUT FROM RPT-HISTORY-TITLE-LINE.                  
032300*-----------------------------------------------------------------        
032400* ONE PASS OVER THE WHOLE JOURNAL, KEEPING ONLY THE ENTRIES THAT          
032500* INVOLVE THE TARGET ACCOUNT, NEWEST OVERWRITING OLDEST ONCE THE          
032600* RING IS FULL.                                                           
032700*-----------------------------------------------------------------        
032800 300-LOAD-LAST-TEN-TABLE.                                                 
032900     PERFORM 400-READ-JOURNAL-RECORD                                      
033000             THRU 400-READ-JOURNAL-RECORD-EX.                             
033100     PERFORM 400-EVALUATE-JOURNAL-RECORD                                  
033200             UNTIL JOURNAL-EOF.                                           
033300                                                                          
033400 400-READ-JOURNAL-RECORD.                                                 
033500     IF WS-TRANJRNL-STAT = "00"                                           
033600         READ TRANSACTION-JOURNAL                                         
033700             AT END                                                       
033800                 MOVE "Y" TO JOURNAL-EOF-SW                               
033900                 GO TO 400-READ-JOURNAL-RECORD-EX                         
034000         END-READ                                                         
034100         ADD 1 TO WS-JOURNAL-READ-CNT                                     
034200     END-IF.                                                              
034300 400-READ-JOURNAL-RECORD-EX.                                              
034400     EXIT.                                                                
034500                                                                          
034600 400-EVALUATE-JOURNAL-RECORD.                                             
034700     IF JRNL-FROM-ACCOUNT = WS-TARGET-ACCT-ID                             
034800        OR JRNL-TO-ACCOUNT = WS-TARGET-ACCT-ID                            
034900         PERFORM 500-STORE-RING-ENTRY                                     
035000     END-IF.                                                              
035100     PERFORM 400-READ-JOURNAL-RECORD                                      
035200             THRU 400-READ-JOURNAL-RECORD-EX.                             
035300                                                                          
035400 500-STORE-RING-ENTRY.                                                    
035500     ADD 1 TO WS-MATCH-CNT.                                               
035600     ADD 1 TO WS-RING-NEXT-SLOT.                                          
035700     IF WS-RING-NEXT-SLOT > 10                                            
035800         MOVE 1 TO WS-RING-NEXT-SLOT                                      
035900     END-IF.                                                              
036000     MOVE JRNL-FROM-ACCOUNT  TO WS-HIST-FROM(WS-RING-NEXT-SLOT).          
036100     MOVE JRNL-TO-ACCOUNT    TO WS-HIST-TO(WS-RING-NEXT-SLOT).            
036200     MOVE JRNL-AMOUNT        TO WS-HIST-AMOUNT(WS-RING-NEXT-SLOT).        
036300     MOVE JRNL-TRAN-TYPE     TO WS-HIST-TYPE(WS-RING-NEXT-SLOT).          
036400     MOVE JRNL-STATUS        TO WS-HIST-STATUS(WS-RING-NEXT-SLOT).        
036500     MOVE JRNL-TIMESTAMP  TO WS-HIST-TIMESTAMP(WS-RING-NEXT-SLOT).        
036600     IF WS-RING-STORED-COUNT < 10                                         
036700         ADD 1 TO WS-RING-STORED-COUNT                                    
036800     END-IF.                                                              
036900*-----------------------------------------------------------------        
037000* PRINT THE RING BUFFER NEWEST FIRST - START AT THE SLOT LAST             
037100* WRITTEN AND WALK BACKWARD, WRAPPING FROM 1 TO 10.                       
037200*-----------------------------------------------------------------        
037300 300-PRINT-HISTORY-SECTION.                                               
037400     IF WS-RING-STORED-COUNT = 0                                          
037500         WRITE SUMMARY-LINE-OUT FROM RPT-NO-ACTIVITY-LINE                 
037600     ELSE                                                                 
037700         MOVE WS-RING-NEXT-SLOT TO WS-PRINT-INDEX                         
037800         MOVE ZERO TO WS-PRINT-COUNTER                                    
037900         PERFORM 400-PRINT-ONE-HISTORY-LINE                               
038000                 WS-RING-STORED-COUNT TIMES                               
038100     END-IF.                                                              
038200                                                                          
038300 400-PRINT-ONE-HISTORY-LINE.                                              
038400     ADD 1 TO WS-PRINT-COUNTER.                                           
038500     PERFORM 500-FORMAT-HISTORY-DETAIL.                                   
038600     WRITE SUMMARY-LINE-OUT FROM RPT-DETAIL-LINE.                         
038700     SUBTRACT 1 FROM WS-PRINT-INDEX.                                      
038800     IF WS-PRINT-INDEX < 1                                                
038900         MOVE 10 TO WS-PRINT-INDEX                                        
039000     END-IF.                                                              
039100                                                                          
039200 500-FORMAT-HISTORY-DETAIL.                                               
039300     MOVE SPACES TO RPT-DETAIL-LINE.                                      
039400     STRING "[" WS-HIST-TIMESTAMP(WS-PRINT-INDEX) "]"                     
039500             DELIMITED BY SIZE INTO RPT-DTL-TIMESTAMP.                    
039600     MOVE WS-HIST-AMOUNT(WS-PRINT-INDEX) TO WS-EDIT-AMOUNT.               
039700     EVALUATE TRUE                                                        
039800         WHEN WS-HIST-TYPE(WS-PRINT-INDEX) = "DEPOSIT"                    
039900             STRING "DEPOSIT: +" WS-EDIT-AMOUNT                           
040000                 DELIMITED BY SIZE INTO WS-DETAIL-TEXT-BUILD              
040100         WHEN WS-HIST-TYPE(WS-PRINT-INDEX) = "WITHDRAWAL"                 
040200             STRING "WITHDRAWAL: -" WS-EDIT-AMOUNT                        
040300                 DELIMITED BY SIZE INTO WS-DETAIL-TEXT-BUILD              
040400         WHEN WS-HIST-TYPE(WS-PRINT-INDEX) = "TRANSFER"                   
040500           AND WS-HIST-FROM(WS-PRINT-INDEX) = WS-TARGET-ACCT-ID           
040600             STRING "TRANSFER OUT: -" WS-EDIT-AMOUNT                      
040700                 " TO " WS-HIST-TO(WS-PRINT-INDEX)                        
040800                 DELIMITED BY SIZE INTO WS-DETAIL-TEXT-BUILD              
040900         WHEN WS-HIST-TYPE(WS-PRINT-INDEX) = "TRANSFER"                   
041000           AND WS-HIST-TO(WS-PRINT-INDEX) = WS-TARGET-ACCT-ID             
041100             STRING "TRANSFER IN: +" WS-EDIT-AMOUNT                       
041200                 " FROM " WS-HIST-FROM(WS-PRINT-INDEX)                    
041300                 DELIMITED BY SIZE INTO WS-DETAIL-TEXT-BUILD              
041400     END-EVALUATE.                                                        
041500     MOVE WS-DETAIL-TEXT-BUILD TO RPT-DTL-TEXT.                           
041600     STRING "[" WS-HIST-STATUS(WS-PRINT-INDEX) "]"                        
041700             DELIMITED BY SIZE INTO RPT-DTL-STATUS.                       
041800                                                                          
041900 300-PRINT-REPORT-TRAILER.                                                
042000     WRITE SUMMARY-LINE-OUT FROM RPT-TRAILER-LINE.                        
042100*-----------------------------------------------------------------        
042200* ALERTSERVICE - PLAYS THE PART THE OLD DELINQUENCY NOTICE USED           
042300* TO PLAY: A SECOND OUTPUT WRITTEN ONLY WHEN A CONDITION ON THE           
042400* SAME ACCOUNT RECORD IS MET.                                             
042500*-----------------------------------------------------------------        
042600 300-CHECK-LOW-BALANCE-ALERT.                                             
042700     IF ACCT-BALANCE < WS-LOW-BALANCE-FLOOR                               
042800         PERFORM 400-VALIDATE-ALERT-EMAIL                                 
042900         IF ALERT-EMAIL-VALID                                             
043000             PERFORM 400-WRITE-ALERT-RECORD                               
043100         ELSE                                                             
043200             DISPLAY "ACCTRPT - ALERT SKIPPED, NO VALID E-MAIL, "         
043300                     "ACCOUNT " ACCT-ID                                   
043400         END-IF                                                           
043500     END-IF.                                                              
043600                                                                          
043700 400-VALIDATE-ALERT-EMAIL.                                                
043800     MOVE "N" TO ALERT-EMAIL-VALID-SW.                                    
043900     MOVE ZERO TO WS-AT-SIGN-CNT.                                         
044000     IF ACCT-EMAIL NOT = SPACES                                           
044100         INSPECT ACCT-EMAIL TALLYING WS-AT-SIGN-CNT FOR ALL "@"           
044200         IF WS-AT-SIGN-CNT > 0                                            
044300             MOVE "Y" TO ALERT-EMAIL-VALID-SW                             
044400         END-IF                                                           
044500     END-IF.                                                              
044600                                                                          
044700 400-WRITE-ALERT-RECORD.                                                  
044800     MOVE ACCT-OWNER-NAME  TO ALRT-OWNER-OUT.                             
044900     MOVE ACCT-BALANCE     TO ALRT-BALANCE-OUT.                           
045000     MOVE WS-LOW-BALANCE-FLOOR TO ALRT-THRESHOLD-OUT.                     
045100     MOVE ACCT-ID          TO ALRT-ACCT-ID-OUT.                           
045200     MOVE WS-CDT-YEAR      TO ALRT-YEAR-OUT.                              
045300     MOVE WS-CDT-MONTH     TO ALRT-MONTH-OUT.                             
045400     MOVE WS-CDT-DAY       TO ALRT-DAY-OUT.                               
045500     MOVE WS-CDT-HOURS     TO ALRT-HOURS-OUT.                             
045600     MOVE WS-CDT-MINUTES   TO ALRT-MINUTES-OUT.                           
045700     MOVE WS-CDT-SECONDS   TO ALRT-SECONDS-OUT.                           
045800     WRITE ALERT-LINE-OUT FROM ALERT-DETAIL-LINE.                         
045900*-----------------------------------------------------------------        
046000 200-TERMINATE-REPORT-RUN.                                                
046100     CLOSE ACCOUNT-MASTER                                                 
046200           TRANSACTION-JOURNAL                                            
046300           ACCOUNT-SUMMARY-REPORT                                         
046400           ALERT-OUTPUT.                                                  
