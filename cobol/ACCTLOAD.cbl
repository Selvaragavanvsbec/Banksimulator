000100******************************************************************        
000200* PROGRAM-ID.  ACCTLOAD                                                   
000300*                                                                         
000400* PURPOSE.     Builds and grows the customer account master.              
000500*              Pass 1 lays down ACCOUNT-MASTER from the sequential        
000600*              conversion extract handed over when the file was           
000700*              first put on the indexed file system.  Pass 2 is           
000800*              the recurring job - it reads the day's new-account         
000900*              open requests and appends them to the master,              
001000*              enforcing the duplicate e-mail rule and assigning          
001100*              the next sequential account id.                            
001200******************************************************************        
001300 IDENTIFICATION              DIVISION.                                    
001400*-----------------------------------------------------------------        
001500 PROGRAM-ID.                 ACCTLOAD.                                    
001600 AUTHOR.                     R HUFFSTETLER.                               
001700 INSTALLATION.               DEPOSIT ACCOUNTING - DATA CENTER 2.          
001800 DATE-WRITTEN.               11/24/1987.                                  
001900 DATE-COMPILED.                                                           
002000 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.            
002100*-----------------------------------------------------------------        
002200* CHANGE LOG                                                              
002300*-----------------------------------------------------------------        
002400*    11/24/1987  RH    ORIGINAL PROGRAM - MASTER CONVERSION PASS  ACCTLO  
002500*                      FROM THE OLD SEQUENTIAL DEPOSIT LEDGER.            
002600*    03/02/1988  RH    ADDED PASS 2, THE NEW-ACCOUNT ADD RUN.     ACCTLO  
002700*    07/19/1989  JMK   DUPLICATE E-MAIL CHECK BUILT AS AN IN      ACCTLO  
002800*                      MEMORY TABLE SEARCH INSTEAD OF A FULL              
002900*                      MASTER RE-READ PER REQUEST - RUN TIME              
003000*                      WAS UNACCEPTABLE ON THE 400-ACCOUNT FILE.          
003100*    01/14/1991  JMK   NEXT-ACCOUNT-ID NOW DERIVED FROM THE SAME  ACCTLO  
003200*                      TABLE SCAN INSTEAD OF A SEPARATE PASS.             
003300*    05/06/1993  DPW   DEFAULT BALANCE OF ZERO APPLIED WHEN THE   ACCTLO  
003400*                      ADD REQUEST CARRIES NO OPENING DEPOSIT.            
003500*    08/22/1994  DPW   REJECT RECORD LAYOUT ADDED - AUDIT WANTED  ACCTLO  
003600*                      A TRAIL OF REFUSED ADD REQUESTS.                   
003700*    02/09/1996  TLH   ADMIN MAILBOX RESERVED - REQUEST FOR THAT  ACCTLO  
003800*                      ADDRESS NOW BOUNCES LIKE A DUPLICATE.              
003900*    11/03/1998  TLH   Y2K REVIEW - NO DATE FIELDS ON THIS        ACCTLO  
004000*                      PROGRAM OR ITS FILES.  NO CHANGE REQUIRED.         
004100*    06/17/2001  SPK   EMAIL TABLE WIDENED FROM 300 TO 500        ACCTLO  
004200*                      ENTRIES - GROWTH ROOM PER OPS REQUEST.             
004300*    04/02/2009  SPK   FILE STATUS CHECKS TIGHTENED ON THE        ACCTLO  
004400*                      MASTER OPEN AFTER TWO ABENDS ON A BAD              
004500*                      CATALOG ENTRY.                                     
004600*    10/11/2014  MCG   MOVED THE ID-ASSIGN CONSTANT (1001) INTO   ACCTLO  
004700*                      A LEVEL-78 SO THE VALUE ISN'T BURIED IN            
004800*                      PROCEDURE DIVISION LITERALS ANY LONGER.            
004900*    03/30/2016  MCG   ADD-OWNER-NAME BROKEN OUT INTO A LAST/     ACCTLO  
005000*                      FIRST REDEFINES TO MATCH THE MASTER                
005100*                      RECORD - THE ALPHABETIC LISTING WORK IS            
005200*                      GOING TO WANT LAST NAME ALONE.                     
005300*    09/18/2016  BSK   SET ACCT-STATUS-ACTIVE DROPPED FROM BOTH   ACCTLO  
005400*                      WRITE PARAGRAPHS - THE STATUS BYTE ITSELF          
005500*                      CAME OUT OF ACCTREC.CPY, SEE THAT                  
005600*                      COPYBOOK'S OWN LOG (TICKET DBA-5502).              
005700******************************************************************        
005800 ENVIRONMENT                 DIVISION.                                    
005900*-----------------------------------------------------------------        
006000 CONFIGURATION               SECTION.                                     
006100 SOURCE-COMPUTER.            IBM-4381.                                    
006200 OBJECT-COMPUTER.            IBM-4381.                                    
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM                                                   
006500     UPSI-0 IS ACCTLOAD-RERUN-SWITCH.                                     
006600*-----------------------------------------------------------------        
006700 INPUT-OUTPUT                SECTION.                                     
006800 FILE-CONTROL.                                                            
006900     SELECT  ACCOUNT-EXTRACT-IN                                           
007000             ASSIGN TO ACCTEXTR                                           
007100             ORGANIZATION IS SEQUENTIAL                                   
007200             FILE STATUS IS WS-ACCTEXTR-STAT.                             
007300                                                                          
007400     SELECT  NEW-ACCOUNT-REQUESTS                                         
007500             ASSIGN TO ACCTADD                                            
007600             ORGANIZATION IS SEQUENTIAL                                   
007700             FILE STATUS IS WS-ACCTADD-STAT.                              
007800                                                                          
007900     SELECT  ACCOUNT-MASTER                                               
008000             ASSIGN TO ACCTMSTR                                           
008100             ORGANIZATION IS INDEXED                                      
008200             ACCESS MODE IS DYNAMIC                                       
008300             RECORD KEY IS ACCT-ID                                        
008400             FILE STATUS IS WS-ACCTMSTR-STAT.                             
008500                                                                          
008600     SELECT  ADD-REJECT-OUT                                               
008700             ASSIGN TO ACCTREJ                                            
008800             ORGANIZATION IS SEQUENTIAL                                   
008900             FILE STATUS IS WS-ACCTREJ-STAT.                              
009000******************************************************************        
009100 DATA                        DIVISION.                                    
009200*-----------------------------------------------------------------        
009300 FILE                        SECTION.                                     
009400 FD  ACCOUNT-EXTRACT-IN                                                   
009500     RECORD CONTAINS 117 CHARACTERS                                       
009600     DATA RECORD IS EXTRACT-RECORD-IN.                                    
009700 01  EXTRACT-RECORD-IN.                                                   
009800     05  EXT-ACCT-ID             PIC 9(09).                               
009900     05  EXT-OWNER-NAME          PIC X(30).                               
010000     05  EXT-EMAIL               PIC X(40).                               
010100     05  EXT-PASSWORD            PIC X(20).                               
010200     05  EXT-BALANCE             PIC S9(13)V99.                           
010300     05  FILLER                  PIC X(03).                               
010400                                                                          
010500 FD  NEW-ACCOUNT-REQUESTS                                                 
010600     RECORD CONTAINS 107 CHARACTERS                                       
010700     DATA RECORD IS ADD-REQUEST-RECORD.                                   
010800 01  ADD-REQUEST-RECORD.                                                  
010900     05  ADD-OWNER-NAME          PIC X(30).                               
011000     05  ADD-OWNER-NAME-R  REDEFINES ADD-OWNER-NAME.                      
011100         10  ADD-OWNER-LAST-NAME     PIC X(18).                           
011200         10  ADD-OWNER-FIRST-NAME    PIC X(12).                           
011300     05  ADD-EMAIL               PIC X(40).                               
011400     05  ADD-PASSWORD            PIC X(20).                               
011500     05  ADD-BALANCE-PRESENT     PIC X(01).                               
011600         88  ADD-BALANCE-GIVEN         VALUE "Y".                         
011700     05  ADD-INITIAL-BALANCE     PIC S9(13)V99.                           
011800     05  FILLER                  PIC X(01).                               
011900                                                                          
012000 FD  ACCOUNT-MASTER.                                                      
012100 COPY "ACCTREC.CPY".                                                      
012200                                                                          
012300 FD  ADD-REJECT-OUT                                                       
012400     RECORD CONTAINS 72 CHARACTERS                                        
012500     DATA RECORD IS REJECT-RECORD-OUT.                                    
012600 01  REJECT-RECORD-OUT.                                                   
012700     05  REJ-EMAIL               PIC X(40).                               
012800     05  REJ-REASON              PIC X(30).                               
012900     05  FILLER                  PIC X(02).                               
013000*-----------------------------------------------------------------        
013100 WORKING-STORAGE             SECTION.                                     
013200*-----------------------------------------------------------------        
013300 78  WS-FIRST-ACCT-ID            VALUE 1001.                              
013400 78  WS-ADMIN-MAILBOX            VALUE "admin@gmail.com".                 
013500                                                                          
013600 01  SWITCHES-AND-COUNTERS.                                               
013700     05  EXTRACT-EOF-SW          PIC X(01) VALUE "N".                     
013800         88  EXTRACT-EOF                   VALUE "Y".                     
013900     05  ADD-REQUEST-EOF-SW      PIC X(01) VALUE "N".                     
014000         88  ADD-REQUEST-EOF                VALUE "Y".                    
014100     05  DUPLICATE-FOUND-SW      PIC X(01) VALUE "N".                     
014200         88  DUPLICATE-FOUND                VALUE "Y".                    
014300     05  WS-CONVERT-READ-CNT     PIC S9(07) COMP VALUE ZERO.              
014400     05  WS-CONVERT-WRITE-CNT    PIC S9(07) COMP VALUE ZERO.              
014500     05  WS-ADD-READ-CNT         PIC S9(07) COMP VALUE ZERO.              
014600     05  WS-ADD-ACCEPT-CNT       PIC S9(07) COMP VALUE ZERO.              
014700     05  WS-ADD-REJECT-CNT       PIC S9(07) COMP VALUE ZERO.              
014800                                                                          
014900 77  WS-EMAIL-TABLE-COUNT        PIC S9(04) COMP VALUE ZERO.              
015000                                                                          
015100 01  WS-FILE-STATUS-FIELDS.                                               
015200     05  WS-ACCTEXTR-STAT        PIC X(02).                               
015300     05  WS-ACCTADD-STAT         PIC X(02).                               
015400     05  WS-ACCTMSTR-STAT        PIC X(02).                               
015500     05  WS-ACCTREJ-STAT         PIC X(02).                               
015600                                                                          
015700*    IN-MEMORY EMAIL/ID TABLE - LOADED FROM THE MASTER ONCE AT            
015800*    START-UP SO EVERY DUPLICATE-EMAIL CHECK AND THE NEXT-ID              
015900*    ASSIGNMENT ARE PLAIN TABLE SEARCHES, NOT FILE READS.                 
016000 01  WS-EMAIL-TABLE.                                                      
016100     05  WS-EMAIL-ENTRY OCCURS 500 TIMES                                  
016200             INDEXED BY WS-EMAIL-IDX.                                     
016300         10  WS-TBL-ACCT-ID          PIC 9(09).                           
016400         10  WS-TBL-EMAIL            PIC X(40).                           
016500 01  WS-EMAIL-TABLE-R  REDEFINES WS-EMAIL-TABLE.                          
016600     05  WS-EMAIL-TABLE-BYTES        PIC X(24500).                        
016700                                                                          
016800 01  WS-NEXT-ACCT-ID                 PIC 9(09).                           
016900 01  WS-MAX-ACCT-ID-SEEN             PIC 9(09) VALUE ZERO.                
017000                                                                          
017100 01  WS-NEW-BALANCE                  PIC S9(13)V99.                       
017200 01  WS-NEW-BALANCE-R  REDEFINES WS-NEW-BALANCE.                          
017300     05  WS-NEW-BAL-SIGN-TEST        PIC S9(13).                          
017400     05  FILLER                      PIC 9(02).                           
017500******************************************************************        
017600 PROCEDURE                   DIVISION.                                    
017700*-----------------------------------------------------------------        
017800* MAIN PROCEDURE                                                          
017900*-----------------------------------------------------------------        
018000 100-BUILD-ACCOUNT-MASTER.                                                
018100     PERFORM 200-CONVERT-EXTRACT-TO-MASTER.                               
018200     PERFORM 200-LOAD-EMAIL-TABLE.                                        
018300     PERFORM 200-ADD-NEW-ACCOUNTS.                                        
018400     DISPLAY "ACCTLOAD - CONVERTED  " WS-CONVERT-WRITE-CNT                
018500             " OF " WS-CONVERT-READ-CNT " EXTRACT RECORDS".               
018600     DISPLAY "ACCTLOAD - ACCEPTED   " WS-ADD-ACCEPT-CNT                   
018700             " OF " WS-ADD-READ-CNT     " ADD REQUESTS".                  
018800     DISPLAY "ACCTLOAD - REJECTED   " WS-ADD-REJECT-CNT                   
018900             " ADD REQUESTS - SEE ACCTREJ".                               
019000     STOP RUN.                                                            
019100*-----------------------------------------------------------------        
019200* PASS 1 - ONE-TIME CONVERSION OF THE OLD SEQUENTIAL LEDGER INTO          
019300* THE INDEXED ACCOUNT-MASTER.  A STRAIGHT COPY - NO VALIDATION IS         
019400* DONE HERE BECAUSE THE EXTRACT IS ITSELF THE MASTER OF RECORD ON         
019500* THE OLD SYSTEM.                                                         
019600*-----------------------------------------------------------------        
019700 200-CONVERT-EXTRACT-TO-MASTER.                                           
019800     PERFORM 300-OPEN-CONVERT-FILES.                                      
019900     PERFORM 300-READ-EXTRACT-RECORD                                      
020000             THRU 300-READ-EXTRACT-RECORD-EX.                             
020100     PERFORM 300-COPY-ONE-EXTRACT-RECORD                                  
020200             UNTIL EXTRACT-EOF.                                           
020300     PERFORM 300-CLOSE-CONVERT-FILES.                                     
020400                                                                          
020500 300-OPEN-CONVERT-FILES.                                                  
020600     OPEN INPUT  ACCOUNT-EXTRACT-IN.                                      
020700     IF WS-ACCTEXTR-STAT NOT = "00"                                       
020800         DISPLAY "ACCTLOAD - NO EXTRACT FILE PRESENT, STATUS "            
020900                 WS-ACCTEXTR-STAT                                         
021000         MOVE "Y" TO EXTRACT-EOF-SW                                       
021100     END-IF.                                                              
021200     OPEN OUTPUT ACCOUNT-MASTER.                                          
021300     IF WS-ACCTMSTR-STAT NOT = "00"                                       
021400         DISPLAY "ACCTLOAD - UNABLE TO OPEN ACCOUNT-MASTER, "             
021500                 "STATUS " WS-ACCTMSTR-STAT                               
021600         STOP RUN                                                         
021700     END-IF.                                                              
021800                                                                          
021900 300-READ-EXTRACT-RECORD.                                                 
022000     IF WS-ACCTEXTR-STAT = "00"                                           
022100         READ ACCOUNT-EXTRACT-IN                                          
022200             AT END                                                       
022300                 MOVE "Y" TO EXTRACT-EOF-SW                               
022400                 GO TO 300-READ-EXTRACT-RECORD-EX                         
022500         END-READ                                                         
022600         ADD 1 TO WS-CONVERT-READ-CNT                                     
022700     END-IF.                                                              
022800 300-READ-EXTRACT-RECORD-EX.                                              
022900     EXIT.                                                                
023000                                                                          
023100 300-COPY-ONE-EXTRACT-RECORD.                                             
023200     MOVE EXT-ACCT-ID           TO ACCT-ID.                               
023300     MOVE EXT-OWNER-NAME        TO ACCT-OWNER-NAME.                       
023400     MOVE EXT-EMAIL             TO ACCT-EMAIL.                            
023500     MOVE EXT-PASSWORD          TO ACCT-PASSWORD.                         
023600     MOVE EXT-BALANCE           TO ACCT-BALANCE.                          
023700     WRITE ACCT-MASTER-RECORD                                             
023800         INVALID KEY                                                      
023900             DISPLAY "ACCTLOAD - DUPLICATE KEY ON CONVERT, ID "           
024000                     EXT-ACCT-ID                                          
024100     NOT INVALID KEY                                                      
024200             ADD 1 TO WS-CONVERT-WRITE-CNT                                
024300     END-WRITE.                                                           
024400     PERFORM 300-READ-EXTRACT-RECORD                                      
024500             THRU 300-READ-EXTRACT-RECORD-EX.                             
024600                                                                          
024700 300-CLOSE-CONVERT-FILES.                                                 
024800     CLOSE ACCOUNT-EXTRACT-IN                                             
024900           ACCOUNT-MASTER.                                                
025000*-----------------------------------------------------------------        
025100* BUILD THE IN-MEMORY EMAIL/ID TABLE FROM THE MASTER AS IT NOW            
025200* STANDS.  DRIVES BOTH THE DUPLICATE-EMAIL CHECK AND THE NEXT             
025300* SEQUENTIAL ID ASSIGNMENT FOR PASS 2.                                    
025400*-----------------------------------------------------------------        
025500 200-LOAD-EMAIL-TABLE.                                                    
025600     MOVE WS-FIRST-ACCT-ID TO WS-MAX-ACCT-ID-SEEN.                        
025700     SUBTRACT 1 FROM WS-MAX-ACCT-ID-SEEN.                                 
025800     OPEN I-O ACCOUNT-MASTER.                                             
025900     MOVE ZERO TO ACCT-ID.                                                
026000     START ACCOUNT-MASTER KEY IS NOT LESS THAN ACCT-ID                    
026100         INVALID KEY                                                      
026200             DISPLAY "ACCTLOAD - MASTER IS EMPTY AFTER CONVERT"           
026300     END-START.                                                           
026400     PERFORM 300-READ-MASTER-SEQUENTIAL                                   
026500             THRU 300-READ-MASTER-SEQUENTIAL-EX.                          
026600     PERFORM 300-STORE-EMAIL-TABLE-ENTRY                                  
026700             UNTIL WS-ACCTMSTR-STAT NOT = "00".                           
026800                                                                          
026900 300-READ-MASTER-SEQUENTIAL.                                              
027000     READ ACCOUNT-MASTER NEXT RECORD                                      
027100         AT END                                                           
027200             MOVE "10" TO WS-ACCTMSTR-STAT                                
027300             GO TO 300-READ-MASTER-SEQUENTIAL-EX                          
027400     END-READ.                                                            
027500 300-READ-MASTER-SEQUENTIAL-EX.                                           
027600     EXIT.                                                                
027700                                                                          
027800 300-STORE-EMAIL-TABLE-ENTRY.                                             
027900     ADD 1 TO WS-EMAIL-TABLE-COUNT.                                       
028000     IF WS-EMAIL-TABLE-COUNT > 500                                        
028100         DISPLAY "ACCTLOAD - EMAIL TABLE FULL, RAISE THE OCCURS"          
028200         MOVE 500 TO WS-EMAIL-TABLE-COUNT                                 
028300     ELSE                                                                 
028400         MOVE ACCT-ID    TO WS-TBL-ACCT-ID(WS-EMAIL-TABLE-COUNT)          
028500         MOVE ACCT-EMAIL TO WS-TBL-EMAIL(WS-EMAIL-TABLE-COUNT)            
028600         IF ACCT-ID > WS-MAX-ACCT-ID-SEEN                                 
028700             MOVE ACCT-ID TO WS-MAX-ACCT-ID-SEEN                          
028800         END-IF                                                           
028900     END-IF.                                                              
029000     PERFORM 300-READ-MASTER-SEQUENTIAL                                   
029100             THRU 300-READ-MASTER-SEQUENTIAL-EX.                          
029200*-----------------------------------------------------------------        
029300* PASS 2 - THE RECURRING ADD RUN.                                         
029400*-----------------------------------------------------------------        
029500 200-ADD-NEW-ACCOUNTS.                                                    
029600     COMPUTE WS-NEXT-ACCT-ID = WS-MAX-ACCT-ID-SEEN + 1.                   
029700     PERFORM 300-OPEN-ADD-FILES.                                          
029800     PERFORM 300-READ-ADD-REQUEST                                         
029900             THRU 300-READ-ADD-REQUEST-EX.                                
030000     PERFORM 300-PROCESS-ADD-REQUEST                                      
030100             UNTIL ADD-REQUEST-EOF.                                       
030200     PERFORM 300-CLOSE-ADD-FILES.                                         
030300                                                                          
030400 300-OPEN-ADD-FILES.                                                      
030500     OPEN INPUT  NEW-ACCOUNT-REQUESTS.                                    
030600     IF WS-ACCTADD-STAT NOT = "00"                                        
030700         DISPLAY "ACCTLOAD - NO ADD-REQUEST FILE, STATUS "                
030800                 WS-ACCTADD-STAT                                          
030900         MOVE "Y" TO ADD-REQUEST-EOF-SW                                   
031000     END-IF.                                                              
031100     OPEN OUTPUT ADD-REJECT-OUT.                                          
031200                                                                          
031300 300-READ-ADD-REQUEST.                                                    
031400     IF WS-ACCTADD-STAT = "00"                                            
031500         READ NEW-ACCOUNT-REQUESTS                                        
031600             AT END                                                       
031700                 MOVE "Y" TO ADD-REQUEST-EOF-SW                           
031800                 GO TO 300-READ-ADD-REQUEST-EX                            
031900         END-READ                                                         
032000         ADD 1 TO WS-ADD-READ-CNT                                         
032100     END-IF.                                                              
032200 300-READ-ADD-REQUEST-EX.                                                 
032300     EXIT.                                                                
032400                                                                          
032500 300-PROCESS-ADD-REQUEST.                                                 
032600     MOVE "N" TO DUPLICATE-FOUND-SW.                                      
032700     PERFORM 400-CHECK-DUPLICATE-EMAIL.                                   
032800     IF DUPLICATE-FOUND                                                   
032900         MOVE ADD-EMAIL           TO REJ-EMAIL                            
033000         MOVE "DUPLICATE E-MAIL"  TO REJ-REASON                           
033100         PERFORM 400-WRITE-REJECT-RECORD                                  
033200     ELSE                                                                 
033300         PERFORM 400-ASSIGN-NEXT-ACCOUNT-ID                               
033400         PERFORM 400-APPLY-DEFAULT-BALANCE                                
033500         PERFORM 400-WRITE-NEW-MASTER-RECORD                              
033600     END-IF.                                                              
033700     PERFORM 300-READ-ADD-REQUEST                                         
033800             THRU 300-READ-ADD-REQUEST-EX.                                
033900                                                                          
034000*-----------------------------------------------------------------        
034100* DUPLICATE-EMAIL RULE - INCLUDES THE RESERVED ADMINISTRATOR              
034200* MAILBOX, WHICH IS NOT A REAL ACCOUNT BUT MUST NEVER BE HANDED           
034300* OUT TO A CUSTOMER EITHER.                                               
034400*-----------------------------------------------------------------        
034500 400-CHECK-DUPLICATE-EMAIL.                                               
034600     IF ADD-EMAIL = WS-ADMIN-MAILBOX                                      
034700         SET DUPLICATE-FOUND         TO TRUE                              
034800     ELSE                                                                 
034900         SET WS-EMAIL-IDX TO 1                                            
035000         SEARCH WS-EMAIL-ENTRY VARYING WS-EMAIL-IDX                       
035100             AT END                                                       
035200                 CONTINUE                                                 
035300             WHEN WS-TBL-EMAIL(WS-EMAIL-IDX) = ADD-EMAIL                  
035400                 SET DUPLICATE-FOUND TO TRUE                              
035500         END-SEARCH                                                       
035600     END-IF.                                                              
035700                                                                          
035800 400-ASSIGN-NEXT-ACCOUNT-ID.                                              
035900     MOVE WS-NEXT-ACCT-ID TO ACCT-ID.                                     
036000     ADD 1 TO WS-NEXT-ACCT-ID.                                            
036100                                                                          
036200 400-APPLY-DEFAULT-BALANCE.                                               
036300     IF ADD-BALANCE-GIVEN                                                 
036400         MOVE ADD-INITIAL-BALANCE TO WS-NEW-BALANCE                       
036500     ELSE                                                                 
036600         MOVE ZERO TO WS-NEW-BALANCE                                      
036700     END-IF.                                                              
036800                                                                          
036900 400-WRITE-NEW-MASTER-RECORD.                                             
037000     MOVE ADD-OWNER-NAME    TO ACCT-OWNER-NAME.                           
037100     MOVE ADD-EMAIL         TO ACCT-EMAIL.                                
037200     MOVE ADD-PASSWORD      TO ACCT-PASSWORD.                             
037300     MOVE WS-NEW-BALANCE    TO ACCT-BALANCE.                              
037400     WRITE ACCT-MASTER-RECORD                                             
037500         INVALID KEY                                                      
037600             MOVE ADD-EMAIL       TO REJ-EMAIL                            
037700             MOVE "DUPLICATE KEY" TO REJ-REASON                           
037800             PERFORM 400-WRITE-REJECT-RECORD                              
037900         NOT INVALID KEY                                                  
038000             ADD 1 TO WS-EMAIL-TABLE-COUNT                                
038100             MOVE ACCT-ID    TO                                           
038200                  WS-TBL-ACCT-ID(WS-EMAIL-TABLE-COUNT)                    
038300             MOVE ACCT-EMAIL TO                                           
038400                  WS-TBL-EMAIL(WS-EMAIL-TABLE-COUNT)                      
038500             ADD 1 TO WS-ADD-ACCEPT-CNT                                   
038600     END-WRITE.                                                           
038700                                                                          
038800 400-WRITE-REJECT-RECORD.                                                 
038900     WRITE REJECT-RECORD-OUT.                                             
039000     ADD 1 TO WS-ADD-REJECT-CNT.                                          
039100                                                                          
039200 300-CLOSE-ADD-FILES.                                                     
039300     CLOSE NEW-ACCOUNT-REQUESTS                                           
039400           ACCOUNT-MASTER                                                 
039500           ADD-REJECT-OUT.                                                
