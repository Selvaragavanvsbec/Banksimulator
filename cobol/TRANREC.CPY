000100******************************************************************        
000200* COPYBOOK:      TRANREC                                                  
000300* DESCRIPTION:   Transaction Journal record layout - one entry is         
000400*                appended by TRANLOG for every attempted deposit,         
000500*                withdrawal or transfer, whether it posted or was         
000600*                rejected.  File TRANSACTION-JOURNAL is                   
000700*                sequential, append-only; this copybook is also           
000800*                COPYd wherever a program has to read the journal         
000900*                back (ACCTRPT, ADMLIST).                                 
001000*                                                                         
001100* MAINTENANCE HISTORY                                                     
001200*    12/01/1987  rh   Initial layout.                             TRANRE  
001300*    04/18/1999  nc   TRAN-STATUS 88-levels added for the reject  TRANRE  
001400*                     file review (Y2K clean-up pass).                    
001500*    09/30/2005  esv  TRAN-TIMESTAMP broken out into a REDEFINES  TRANRE  
001600*                     of date/time parts for ACCTRPT's sort key           
001700*                     work; no change to the printed picture.             
001800*    11/12/2010  bsk  SEPARATOR BYTES IN JRNL-TIMESTAMP-R NAMED   TRANRE  
001900*                     SO TRANLOG CAN MOVE THE DASHES, COLONS AND          
002000*                     BLANK IN - THE PRINTED TIMESTAMP WAS COMING         
002100*                     OUT BLANK-SEPARATED, TICKET DA-2231.                
002200******************************************************************        
002300 01  JRNL-TRANSACTION-RECORD.                                             
002400*                             --- UNIQUE JOURNAL KEY ---                  
002500     05  JRNL-TRAN-ID                PIC X(36).                           
002600*                             --- PARTIES TO THE TRANSACTION ---          
002700     05  JRNL-FROM-ACCOUNT           PIC 9(09).                           
002800     05  JRNL-TO-ACCOUNT             PIC 9(09).                           
002900*                             --- MONEY ---                               
003000     05  JRNL-AMOUNT                 PIC S9(13)V99.                       
003100*                             --- CLASSIFICATION ---                      
003200     05  JRNL-TRAN-TYPE              PIC X(10).                           
003300         88  JRNL-TYPE-DEPOSIT             VALUE "DEPOSIT".               
003400         88  JRNL-TYPE-WITHDRAWAL          VALUE "WITHDRAWAL".            
003500         88  JRNL-TYPE-TRANSFER            VALUE "TRANSFER".              
003600     05  JRNL-STATUS                 PIC X(10).                           
003700         88  JRNL-STATUS-SUCCESS           VALUE "SUCCESS".               
003800         88  JRNL-STATUS-FAILED            VALUE "FAILED".                
003900*                             --- WHEN IT HAPPENED ---                    
004000     05  JRNL-TIMESTAMP              PIC X(19).                           
004100     05  JRNL-TIMESTAMP-R  REDEFINES JRNL-TIMESTAMP.                      
004200         10  JRNL-TS-DATE.                                                
004300             15  JRNL-TS-YEAR         PIC 9(04).                          
004400             15  JRNL-TS-SEP1         PIC X(01).                          
004500             15  JRNL-TS-MONTH        PIC 9(02).                          
004600             15  JRNL-TS-SEP2         PIC X(01).                          
004700             15  JRNL-TS-DAY          PIC 9(02).                          
004800         10  JRNL-TS-SEP3             PIC X(01).                          
004900         10  JRNL-TS-TIME.                                                
005000             15  JRNL-TS-HOURS        PIC 9(02).                          
005100             15  JRNL-TS-SEP4         PIC X(01).                          
005200             15  JRNL-TS-MINUTES      PIC 9(02).                          
005300             15  JRNL-TS-SEP5         PIC X(01).                          
005400             15  JRNL-TS-SECONDS      PIC 9(02).                          
005500*                             --- RESERVED FOR FUTURE USE ---             
005600     05  FILLER                      PIC X(02).                           
