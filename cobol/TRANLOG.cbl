000100******************************************************************        
000200* PROGRAM-ID.  TRANLOG                                                    
000300*                                                                         
000400* PURPOSE.     CALLed once per transaction attempt by TRANPOST.           
000500*              Owns the TRANSACTION-JOURNAL file end to end -             
000600*              opens it on the first call of the run, stamps a            
000700*              unique journal id and the current date-time onto           
000800*              the caller's data, and appends the record.  The            
000900*              calling program never touches the journal file             
001000*              directly.                                                  
001100******************************************************************        
001200 IDENTIFICATION              DIVISION.                                    
001300*-----------------------------------------------------------------        
001400 PROGRAM-ID.                 TRANLOG.                                     
001500 AUTHOR.                     R HUFFSTETLER.                               
001600 INSTALLATION.               DEPOSIT ACCOUNTING - DATA CENTER 2.          
001700 DATE-WRITTEN.               12/08/1987.                                  
001800 DATE-COMPILED.                                                           
001900 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.            
002000*-----------------------------------------------------------------        
002100* CHANGE LOG                                                              
002200*-----------------------------------------------------------------        
002300*    12/08/1987  RH    ORIGINAL PROGRAM - CALLED FROM TRANPOST.   TRANLO  
002400*    04/02/1988  RH    STATIC OPEN SWITCH ADDED SO THE JOURNAL    TRANLO  
002500*                      IS ONLY OPENED ONCE PER RUN UNIT.                  
002600*    09/17/1990  JMK   JOURNAL ID NOW BUILT FROM RUN DATE-TIME    TRANLO  
002700*                      PLUS THE SEQUENCE COUNTER - THE OLD ID             
002800*                      (COUNTER ONLY) COLLIDED ACROSS RE-RUNS.            
002900*    11/03/1998  TLH   Y2K REVIEW - DATE-TIME PULLED FROM THE     TRANLO  
003000*                      4-DIGIT YEAR FORM, ACCEPT ... FROM DATE            
003100*                      YYYYMMDD.  NO 2-DIGIT YEAR IN THIS MODULE.         
003200*    02/14/2002  SPK   L-STATUS-CODE NOW RETURNED TO TRANPOST SO  TRANLO  
003300*                      THE CALLER KNOWS THE WRITE TOOK.                   
003400*    08/19/2011  DPW   200-STAMP-TIMESTAMP WAS LEAVING THE DASH/  TRANLO  
003500*                      COLON SEPARATORS ON JRNL-TIMESTAMP BLANK -         
003600*                      NOW MOVES THEM IN, SAME AS THE PUNCTUATION         
003700*                      ON THE RPT-GEN-* DATE FIELDS.  TICKET              
003800*                      DA-2231.                                           
003900******************************************************************        
004000 ENVIRONMENT                 DIVISION.                                    
004100*-----------------------------------------------------------------        
004200 CONFIGURATION               SECTION.                                     
004300 SOURCE-COMPUTER.            IBM-4381.                                    
004400 OBJECT-COMPUTER.            IBM-4381.                                    
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700*-----------------------------------------------------------------        
004800 INPUT-OUTPUT                SECTION.                                     
004900 FILE-CONTROL.                                                            
005000     SELECT  TRANSACTION-JOURNAL                                          
005100             ASSIGN TO TRANJRNL                                           
005200             ORGANIZATION IS SEQUENTIAL                                   
005300             FILE STATUS IS WS-TRANJRNL-STAT.                             
005400******************************************************************        
005500 DATA                        DIVISION.                                    
005600*-----------------------------------------------------------------        
005700 FILE                        SECTION.                                     
005800 FD  TRANSACTION-JOURNAL.                                                 
005900 COPY "TRANREC.CPY".                                                      
006000*-----------------------------------------------------------------        
006100 WORKING-STORAGE             SECTION.                                     
006200*-----------------------------------------------------------------        
006300 01  WS-JOURNAL-OPEN-SW           PIC X(01) VALUE "N".                    
006400     88  WS-JOURNAL-IS-OPEN                 VALUE "Y".                    
006500 01  WS-TRANJRNL-STAT             PIC X(02).                              
006600 77  WS-TRAN-SEQ-NO                PIC S9(07) COMP VALUE ZERO.            
006700                                                                          
006800 01  WS-CURRENT-DATE                 PIC 9(08).                           
006900 01  WS-CURRENT-DATE-R  REDEFINES WS-CURRENT-DATE.                        
007000     05  WS-CDT-YEAR              PIC 9(04).                              
007100     05  WS-CDT-MONTH             PIC 9(02).                              
007200     05  WS-CDT-DAY               PIC 9(02).                              
007300                                                                          
007400 01  WS-CURRENT-TIME                 PIC 9(08).                           
007500 01  WS-CURRENT-TIME-R  REDEFINES WS-CURRENT-TIME.                        
007600     05  WS-CDT-HOURS             PIC 9(02).                              
007700     05  WS-CDT-MINUTES           PIC 9(02).                              
007800     05  WS-CDT-SECONDS           PIC 9(02).                              
007900     05  WS-CDT-HUNDREDTHS        PIC 9(02).                              
008000                                                                          
008100 01  WS-TRAN-ID-BUILD.                                                    
008200     05  WS-TID-PREFIX            PIC X(03) VALUE "TRN".                  
008300     05  WS-TID-YEAR              PIC 9(04).                              
008400     05  WS-TID-MONTH             PIC 9(02).                              
008500     05  WS-TID-DAY               PIC 9(02).                              
008600     05  WS-TID-HOURS             PIC 9(02).                              
008700     05  WS-TID-MINUTES           PIC 9(02).                              
008800     05  WS-TID-SECONDS           PIC 9(02).                              
008900     05  WS-TID-SEQUENCE          PIC 9(07).                              
009000     05  FILLER                   PIC X(14) VALUE SPACES.                 
009100 01  WS-TRAN-ID-BUILD-R  REDEFINES WS-TRAN-ID-BUILD.                      
009200     05  FILLER                   PIC X(36).                              
009300*-----------------------------------------------------------------        
009400 LINKAGE                     SECTION.                                     
009500*-----------------------------------------------------------------        
009600 01  L-JOURNAL-PARAMETERS.                                                
009700     05  L-FROM-ACCOUNT           PIC 9(09).                              
009800     05  L-TO-ACCOUNT             PIC 9(09).                              
009900     05  L-AMOUNT                 PIC S9(13)V99.                          
010000     05  L-TRAN-TYPE              PIC X(10).                              
010100     05  L-STATUS                 PIC X(10).                              
010200     05  L-STATUS-CODE            PIC X(02).                              
010300******************************************************************        
010400 PROCEDURE   DIVISION  USING  L-JOURNAL-PARAMETERS.                       
010500*-----------------------------------------------------------------        
010600 100-LOG-TRANSACTION.                                                     
010700     IF NOT WS-JOURNAL-IS-OPEN                                            
010800         PERFORM 200-OPEN-JOURNAL-FIRST-TIME                              
010900     END-IF.                                                              
011000     PERFORM 200-BUILD-TRAN-ID.                                           
011100     PERFORM 200-STAMP-TIMESTAMP.                                         
011200     PERFORM 200-WRITE-JOURNAL-RECORD.                                    
011300     EXIT PROGRAM.                                                        
011400                                                                          
011500 200-OPEN-JOURNAL-FIRST-TIME.                                             
011600     OPEN EXTEND TRANSACTION-JOURNAL.                                     
011700     IF WS-TRANJRNL-STAT = "35"                                           
011800         OPEN OUTPUT TRANSACTION-JOURNAL                                  
011900     END-IF.                                                              
012000     SET WS-JOURNAL-IS-OPEN TO TRUE.                                      
012100                                                                          
012200 200-BUILD-TRAN-ID.                                                       
012300     ADD 1 TO WS-TRAN-SEQ-NO.                                             
012400     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
012500     ACCEPT WS-CURRENT-TIME FROM TIME.                                    
012600     MOVE WS-CDT-YEAR    TO WS-TID-YEAR.                                  
012700     MOVE WS-CDT-MONTH   TO WS-TID-MONTH.                                 
012800     MOVE WS-CDT-DAY     TO WS-TID-DAY.                                   
012900     MOVE WS-CDT-HOURS   TO WS-TID-HOURS.                                 
013000     MOVE WS-CDT-MINUTES TO WS-TID-MINUTES.                               
013100     MOVE WS-CDT-SECONDS TO WS-TID-SECONDS.                               
013200     MOVE WS-TRAN-SEQ-NO TO WS-TID-SEQUENCE.                              
013300     MOVE WS-TRAN-ID-BUILD TO JRNL-TRAN-ID.                               
013400                                                                          
013500 200-STAMP-TIMESTAMP.                                                     
013600     MOVE WS-TID-YEAR    TO JRNL-TS-YEAR.                                 
013700     MOVE "-"            TO JRNL-TS-SEP1.                                 
013800     MOVE WS-TID-MONTH   TO JRNL-TS-MONTH.                                
013900     MOVE "-"            TO JRNL-TS-SEP2.                                 
014000     MOVE WS-TID-DAY     TO JRNL-TS-DAY.                                  
014100     MOVE SPACE          TO JRNL-TS-SEP3.                                 
014200     MOVE WS-TID-HOURS   TO JRNL-TS-HOURS.                                
014300     MOVE ":"            TO JRNL-TS-SEP4.                                 
014400     MOVE WS-TID-MINUTES TO JRNL-TS-MINUTES.                              
014500     MOVE ":"            TO JRNL-TS-SEP5.                                 
014600     MOVE WS-TID-SECONDS TO JRNL-TS-SECONDS.                              
014700                                                                          
014800 200-WRITE-JOURNAL-RECORD.                                                
014900     MOVE L-FROM-ACCOUNT TO JRNL-FROM-ACCOUNT.                            
015000     MOVE L-TO-ACCOUNT   TO JRNL-TO-ACCOUNT.                              
015100     MOVE L-AMOUNT       TO JRNL-AMOUNT.                                  
015200     MOVE L-TRAN-TYPE    TO JRNL-TRAN-TYPE.                               
015300     MOVE L-STATUS       TO JRNL-STATUS.                                  
015400     WRITE JRNL-TRANSACTION-RECORD.                                       
015500     MOVE WS-TRANJRNL-STAT TO L-STATUS-CODE.                              
