000100******************************************************************        
000200* COPYBOOK:      TRANREQ                                                  
000300* DESCRIPTION:   Transaction Request record layout - one input            
000400*                record drives one posting attempt through                
000500*                TRANPOST.  File TRANSACTION-REQUESTS is the              
000600*                sequential batch input for the posting run.              
000700*                                                                         
000800* MAINTENANCE HISTORY                                                     
000900*    01/04/1988  rh   Initial layout.                             TRANRE  
001000*    02/11/2000  bsk  REQ-TYPE 88-levels added so TRANPOST could  TRANRE  
001100*                     EVALUATE TRUE on the request type instead           
001200*                     of comparing literals in three places.              
001300******************************************************************        
001400 01  TRAN-REQUEST-RECORD.                                                 
001500*                             --- REQUEST CLASSIFICATION ---              
001600     05  REQ-TYPE                    PIC X(10).                           
001700         88  REQ-TYPE-DEPOSIT              VALUE "DEPOSIT".               
001800         88  REQ-TYPE-WITHDRAWAL           VALUE "WITHDRAWAL".            
001900         88  REQ-TYPE-TRANSFER             VALUE "TRANSFER".              
002000*                             --- ACCOUNTS INVOLVED ---                   
002100*    DEPOSIT    - REQ-FROM is the account credited, REQ-TO zero.          
002200*    WITHDRAWAL - REQ-FROM is the account debited, REQ-TO zero.           
002300*    TRANSFER   - REQ-FROM debited, REQ-TO credited.                      
002400     05  REQ-FROM-ACCOUNT            PIC 9(09).                           
002500     05  REQ-TO-ACCOUNT              PIC 9(09).                           
002600*                             --- AMOUNT REQUESTED ---                    
002700     05  REQ-AMOUNT                  PIC S9(13)V99.                       
002800*                             --- RESERVED FOR FUTURE USE ---             
002900     05  FILLER                      PIC X(02).                           
