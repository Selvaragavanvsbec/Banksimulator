000100******************************************************************        
000200* PROGRAM-ID.  ADMLIST                                                    
000300*                                                                         
000400* PURPOSE.     Administrator listings for the deposit accounting          
000500*              system.  Prints every account on file, and prints          
000600*              every journal entry newest-first regardless of             
000700*              which account it touched.  There is no on-line             
000800*              inquiry screen for this - the branch office runs           
000900*              this job overnight and reads the printed listing.          
001000******************************************************************        
001100 IDENTIFICATION              DIVISION.                                    
001200*-----------------------------------------------------------------        
001300 PROGRAM-ID.                 ADMLIST.                                     
001400 AUTHOR.                     D WHITFIELD.                                 
001500 INSTALLATION.               DEPOSIT ACCOUNTING - DATA CENTER 2.          
001600 DATE-WRITTEN.               03/21/1990.                                  
001700 DATE-COMPILED.                                                           
001800 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.            
001900*-----------------------------------------------------------------        
002000* CHANGE LOG                                                              
002100*-----------------------------------------------------------------        
002200*    03/21/1990  DPW   ORIGINAL PROGRAM - ALL-ACCOUNTS LISTING    ADMLIS  
002300*                      ONLY, STRAIGHT SEQUENTIAL PASS OF THE              
002400*                      MASTER.                                            
002500*    09/12/1991  DPW   ALL-TRANSACTIONS LISTING ADDED.  THE       ADMLIS  
002600*                      JOURNAL IS OLDEST-FIRST ON DISK SO A SORT          
002700*                      WORK FILE IS USED TO FLIP IT TO NEWEST-            
002800*                      FIRST FOR THE PRINTED LISTING - SAME               
002900*                      TECHNIQUE USED ON THE OLD REGISTRATION             
003000*                      REPORT.                                            
003100*    11/03/1998  TLH   Y2K REVIEW - SORT KEY IS THE 4-DIGIT-YEAR  ADMLIS  
003200*                      TIMESTAMP FIELD.  NO CHANGE REQUIRED.              
003300*    06/08/2000  SPK   "SYSTEM" NOW PRINTED IN PLACE OF A ZERO    ADMLIS  
003400*                      FROM/TO ACCOUNT ON DEPOSIT AND WITHDRAWAL          
003500*                      LINES - BLANK COLUMN WAS CONFUSING THE             
003600*                      BRANCH OFFICES.                                    
003700*    04/17/2006  MCG   RUN NOW DRIVEN FROM UPSI-0 SO THE ACCOUNT  ADMLIS  
003800*                      LISTING CAN BE SKIPPED ON A TRANSACTION-           
003900*                      LISTING-ONLY RE-RUN.                               
004000*    07/23/2009  SPK   ADL-BALANCE/TDL-AMOUNT CHANGED TO FLOATING ADMLIS  
004100*                      $ PICTURES - OLD SEPARATE $ FILLER LEFT A          
004200*                      GAP BEFORE THE FIRST DIGIT.                        
004300*    05/14/2013  BSK   200-PRINT-ACCOUNT-LISTING NOW ACCEPTS AN   ADMLIS  
004400*                      EXCLUDE-ID FROM SYSIN AND SKIPS THAT               
004500*                      RECORD, FOR THE BRANCH REQUEST TO GET A            
004600*                      LISTING OF EVERY OTHER ACCOUNT WHEN A              
004700*                      SINGLE ACCOUNT'S OWN DETAIL IS ALREADY IN          
004800*                      HAND (TICKET DA-2231).                             
004900*    02/11/2015  NC    ACCT-LIST-LINE-OUT AND TRAN-LIST-LINE-OUT  ADMLIS  
005000*                      WERE STILL 80 BYTES BUT ACCT-DETAIL-LINE/          
005100*                      TRAN-DETAIL-LINE HAD GROWN PAST THAT ON            
005200*                      THE FLOATING-$ CHANGE - BALANCE, THE               
005300*                      CLOSING "]", AND TDL-STATUS WERE BEING             
005400*                      CUT OFF ON WRITE.  WIDENED BOTH RECORDS            
005500*                      TO MATCH THEIR DETAIL LINES (134/90).              
005600******************************************************************        
005700 ENVIRONMENT                 DIVISION.                                    
005800*-----------------------------------------------------------------        
005900 CONFIGURATION               SECTION.                                     
006000 SOURCE-COMPUTER.            IBM-4381.                                    
006100 OBJECT-COMPUTER.            IBM-4381.                                    
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM                                                   
006400     UPSI-0 IS ADMLIST-ACCOUNTS-ONLY-SWITCH.                              
006500*-----------------------------------------------------------------        
006600 INPUT-OUTPUT                SECTION.                                     
006700 FILE-CONTROL.                                                            
006800     SELECT  ACCOUNT-MASTER                                               
006900             ASSIGN TO ACCTMSTR                                           
007000             ORGANIZATION IS INDEXED                                      
007100             ACCESS MODE IS SEQUENTIAL                                    
007200             RECORD KEY IS ACCT-ID                                        
007300             FILE STATUS IS WS-ACCTMSTR-STAT.                             
007400                                                                          
007500     SELECT  TRANSACTION-JOURNAL                                          
007600             ASSIGN TO TRANJRNL                                           
007700             ORGANIZATION IS SEQUENTIAL                                   
007800             FILE STATUS IS WS-TRANJRNL-STAT.                             
007900                                                                          
008000     SELECT  JOURNAL-SORT-WORK                                            
008100             ASSIGN TO SORTWK1.                                           
008200                                                                          
008300     SELECT  ACCOUNT-LIST-OUT                                             
008400             ASSIGN TO ACCTLIST                                           
008500             ORGANIZATION IS LINE SEQUENTIAL                              
008600             FILE STATUS IS WS-ACCTLIST-STAT.                             
008700                                                                          
008800     SELECT  TRAN-LIST-OUT                                                
008900             ASSIGN TO TRANLIST                                           
009000             ORGANIZATION IS LINE SEQUENTIAL                              
009100             FILE STATUS IS WS-TRANLIST-STAT.                             
009200******************************************************************        
009300 DATA                        DIVISION.                                    
009400*-----------------------------------------------------------------        
009500 FILE                        SECTION.                                     
009600 FD  ACCOUNT-MASTER.                                                      
009700 COPY "ACCTREC.CPY".                                                      
009800                                                                          
009900 FD  TRANSACTION-JOURNAL.                                                 
010000 COPY "TRANREC.CPY".                                                      
010100                                                                          
010200*    SORT WORK FILE - ONE SD RECORD PER JOURNAL ENTRY.  KEYED ON          
010300*    THE TIMESTAMP DESCENDING SO THE OUTPUT PROCEDURE RECEIVES            
010400*    THE NEWEST ENTRY FIRST.                                              
010500 SD  JOURNAL-SORT-WORK.                                                   
010600 01  SORT-WORK-RECORD.                                                    
010700     05  SW-TIMESTAMP            PIC X(19).                               
010800     05  SW-FROM-ACCOUNT         PIC 9(09).                               
010900     05  SW-TO-ACCOUNT           PIC 9(09).                               
011000     05  SW-AMOUNT               PIC S9(13)V99.                           
011100     05  SW-TRAN-TYPE            PIC X(10).                               
011200     05  SW-STATUS               PIC X(10).                               
011300     05  FILLER                  PIC X(02).                               
011400                                                                          
011500 FD  ACCOUNT-LIST-OUT                                                     
011600     RECORD CONTAINS 134 CHARACTERS                                       
011700     DATA RECORD IS ACCT-LIST-LINE-OUT.                                   
011800 01  ACCT-LIST-LINE-OUT          PIC X(134).                              
011900                                                                          
012000 FD  TRAN-LIST-OUT                                                        
012100     RECORD CONTAINS 90 CHARACTERS                                        
012200     DATA RECORD IS TRAN-LIST-LINE-OUT.                                   
012300 01  TRAN-LIST-LINE-OUT          PIC X(90).                               
012400*-----------------------------------------------------------------        
012500 WORKING-STORAGE             SECTION.                                     
012600*-----------------------------------------------------------------        
012700 01  SWITCHES-AND-COUNTERS.                                               
012800     05  ACCTMSTR-EOF-SW         PIC X(01) VALUE "N".                     
012900         88  ACCTMSTR-EOF                  VALUE "Y".                     
013000     05  TRANJRNL-EOF-SW         PIC X(01) VALUE "N".                     
013100         88  TRANJRNL-EOF                  VALUE "Y".                     
013200     05  WS-TRAN-LISTED-CNT      PIC S9(07) COMP VALUE ZERO.              
013300                                                                          
013400 77  WS-ACCT-LISTED-CNT          PIC S9(07) COMP VALUE ZERO.              
013500                                                                          
013600*    ACCOUNT ID TO LEAVE OFF THE LISTING - ZERO MEANS NO ACCOUNT          
013700*    IS EXCLUDED, SINCE REAL ACCOUNT IDS START AT WS-FIRST-ACCT-          
013800*    ID (1001) OVER ON ACCTLOAD.                                          
013900 01  WS-EXCLUDE-ACCT-ID          PIC 9(09) VALUE ZERO.                    
014000                                                                          
014100 01  WS-FILE-STATUS-FIELDS.                                               
014200     05  WS-ACCTMSTR-STAT        PIC X(02).                               
014300     05  WS-TRANJRNL-STAT        PIC X(02).                               
014400     05  WS-ACCTLIST-STAT        PIC X(02).                               
014500     05  WS-TRANLIST-STAT        PIC X(02).                               
014600                                                                          
014700 01  WS-BALANCE-EDIT             PIC S9(13)V99.                           
014800 01  WS-BALANCE-EDIT-R  REDEFINES WS-BALANCE-EDIT.                        
014900     05  WS-BAL-EDIT-WHOLE       PIC S9(13).                              
015000     05  WS-BAL-EDIT-CENTS       PIC 9(02).                               
015100                                                                          
015200 01  WS-FROM-DISPLAY-AREA        PIC X(09).                               
015300 01  WS-FROM-DISPLAY-AREA-R  REDEFINES WS-FROM-DISPLAY-AREA.              
015400     05  WS-FROM-DISPLAY-DIGITS  PIC 9(09).                               
015500                                                                          
015600 01  WS-TO-DISPLAY-AREA          PIC X(09).                               
015700 01  WS-TO-DISPLAY-AREA-R  REDEFINES WS-TO-DISPLAY-AREA.                  
015800     05  WS-TO-DISPLAY-DIGITS    PIC 9(09).                               
015900                                                                          
016000*                             --- ACCOUNT LISTING LINE ---                
016100 01  ACCT-DETAIL-LINE.                                                    
016200     05  FILLER              PIC X(08) VALUE "Account[".                  
016300     05  FILLER              PIC X(03) VALUE "ID=".                       
016400     05  ADL-ACCT-ID         PIC 9(09).                                   
016500     05  FILLER              PIC X(09) VALUE ", Owner=".                  
016600     05  ADL-OWNER           PIC X(30).                                   
016700     05  FILLER              PIC X(01) VALUE ",".                         
016800     05  FILLER              PIC X(07) VALUE " Email=".                   
016900     05  ADL-EMAIL           PIC X(40).                                   
017000     05  FILLER              PIC X(01) VALUE ",".                         
017100     05  FILLER              PIC X(09) VALUE " Balance=".                 
017200     05  ADL-BALANCE         PIC $$$$$$$$$$$$9.99.                        
017300     05  FILLER              PIC X(01) VALUE "]".                         
017400                                                                          
017500*                             --- TRANSACTION LISTING LINE ---            
017600 01  TRAN-DETAIL-LINE.                                                    
017700     05  FILLER              PIC X(01) VALUE "[".                         
017800     05  TDL-TIMESTAMP       PIC X(19).                                   
017900     05  FILLER              PIC X(03) VALUE "] ".                        
018000     05  TDL-TYPE            PIC X(10).                                   
018100     05  FILLER              PIC X(03) VALUE " | ".                       
018200     05  TDL-FROM            PIC X(09).                                   
018300     05  FILLER              PIC X(04) VALUE " -> ".                      
018400     05  TDL-TO              PIC X(09).                                   
018500     05  FILLER              PIC X(03) VALUE " | ".                       
018600     05  TDL-AMOUNT          PIC $$$$$$$$$$$$9.99.                        
018700     05  FILLER              PIC X(03) VALUE " | ".                       
018800     05  TDL-STATUS          PIC X(10).                                   
018900******************************************************************        
019000 PROCEDURE                   DIVISION.                                    
019100*-----------------------------------------------------------------        
019200* MAIN PROCEDURE                                                          
019300*-----------------------------------------------------------------        
019400 100-PRINT-ADMIN-LISTINGS.                                                
019500     IF ADMLIST-ACCOUNTS-ONLY-SWITCH                                      
019600         PERFORM 200-PRINT-ACCOUNT-LISTING                                
019700     ELSE                                                                 
019800         PERFORM 200-PRINT-ACCOUNT-LISTING                                
019900         PERFORM 200-PRINT-TRANSACTION-LISTING                            
020000     END-IF.                                                              
020100     DISPLAY "ADMLIST - ACCOUNTS LISTED     " WS-ACCT-LISTED-CNT.         
020200     DISPLAY "ADMLIST - TRANSACTIONS LISTED " WS-TRAN-LISTED-CNT.         
020300     STOP RUN.                                                            
020400*-----------------------------------------------------------------        
020500* ALL-ACCOUNTS LISTING - STRAIGHT SEQUENTIAL PASS, RECORD ORDER           
020600* ON DISK IS ASCENDING BY ACCOUNT ID, WHICH IS THE ORDER WANTED.          
020700*-----------------------------------------------------------------        
020800 200-PRINT-ACCOUNT-LISTING.                                               
020900     ACCEPT WS-EXCLUDE-ACCT-ID FROM SYSIN.                                
021000     OPEN INPUT ACCOUNT-MASTER.                                           
021100     IF WS-ACCTMSTR-STAT NOT = "00"                                       
021200         DISPLAY "ADMLIST - UNABLE TO OPEN ACCOUNT-MASTER, "              
021300                 "STATUS " WS-ACCTMSTR-STAT                               
021400         MOVE "Y" TO ACCTMSTR-EOF-SW                                      
021500     END-IF.                                                              
021600     OPEN OUTPUT ACCOUNT-LIST-OUT.                                        
021700     PERFORM 300-READ-ACCOUNT-SEQUENTIAL                                  
021800             THRU 300-READ-ACCOUNT-SEQUENTIAL-EX.                         
021900     PERFORM 300-WRITE-ACCOUNT-LINE                                       
022000             UNTIL ACCTMSTR-EOF.                                          
022100     CLOSE ACCOUNT-MASTER                                                 
022200           ACCOUNT-LIST-OUT.                                              
022300                                                                          
022400 300-READ-ACCOUNT-SEQUENTIAL.                                             
022500     IF WS-ACCTMSTR-STAT = "00"                                           
022600         READ ACCOUNT-MASTER NEXT RECORD                                  
022700             AT END                                                       
022800                 MOVE "Y" TO ACCTMSTR-EOF-SW                              
022900                 GO TO 300-READ-ACCOUNT-SEQUENTIAL-EX                     
023000         END-READ                                                         
023100     END-IF.                                                              
023200 300-READ-ACCOUNT-SEQUENTIAL-EX.                                          
023300     EXIT.                                                                
023400                                                                          
023500 300-WRITE-ACCOUNT-LINE.                                                  
023600     IF ACCT-ID NOT = WS-EXCLUDE-ACCT-ID                                  
023700         MOVE ACCT-ID          TO ADL-ACCT-ID                             
023800         MOVE ACCT-OWNER-NAME  TO ADL-OWNER                               
023900         MOVE ACCT-EMAIL       TO ADL-EMAIL                               
024000         MOVE ACCT-BALANCE     TO ADL-BALANCE                             
024100         WRITE ACCT-LIST-LINE-OUT FROM ACCT-DETAIL-LINE                   
024200         ADD 1 TO WS-ACCT-LISTED-CNT                                      
024300     END-IF.                                                              
024400     PERFORM 300-READ-ACCOUNT-SEQUENTIAL                                  
024500             THRU 300-READ-ACCOUNT-SEQUENTIAL-EX.                         
024600*-----------------------------------------------------------------        
024700* ALL-TRANSACTIONS LISTING - THE JOURNAL IS APPEND-ONLY, OLDEST           
024800* ENTRY FIRST.  RUN IT THROUGH A SORT ON THE TIMESTAMP,                   
024900* DESCENDING, SO THE PRINTED LISTING READS NEWEST FIRST - SAME            
025000* TECHNIQUE THE OLD REGISTRATION REPORT USED.                             
025100*-----------------------------------------------------------------        
025200 200-PRINT-TRANSACTION-LISTING.                                           
025300     SORT JOURNAL-SORT-WORK                                               
025400             ON DESCENDING KEY SW-TIMESTAMP                               
025500         INPUT PROCEDURE IS 300-FEED-SORT-FROM-JOURNAL                    
025600         OUTPUT PROCEDURE IS 300-LIST-SORTED-JOURNAL.                     
025700                                                                          
025800 300-FEED-SORT-FROM-JOURNAL.                                              
025900     OPEN INPUT TRANSACTION-JOURNAL.                                      
026000     IF WS-TRANJRNL-STAT NOT = "00"                                       
026100         DISPLAY "ADMLIST - NO JOURNAL FILE PRESENT, STATUS "             
026200                 WS-TRANJRNL-STAT                                         
026300         MOVE "Y" TO TRANJRNL-EOF-SW                                      
026400     END-IF.                                                              
026500     PERFORM 400-READ-JOURNAL-SEQUENTIAL                                  
026600             THRU 400-READ-JOURNAL-SEQUENTIAL-EX.                         
026700     PERFORM 400-RELEASE-ONE-JOURNAL-RECORD                               
026800             UNTIL TRANJRNL-EOF.                                          
026900     CLOSE TRANSACTION-JOURNAL.                                           
027000                                                                          
027100 400-READ-JOURNAL-SEQUENTIAL.                                             
027200     IF WS-TRANJRNL-STAT = "00"                                           
027300         READ TRANSACTION-JOURNAL                                         
027400             AT END                                                       
027500                 MOVE "Y" TO TRANJRNL-EOF-SW                              
027600                 GO TO 400-READ-JOURNAL-SEQUENTIAL-EX                     
027700         END-READ                                                         
027800     END-IF.                                                              
027900 400-READ-JOURNAL-SEQUENTIAL-EX.                                          
028000     EXIT.                                                                
028100                                                                          
028200 400-RELEASE-ONE-JOURNAL-RECORD.                                          
028300     MOVE JRNL-TIMESTAMP    TO SW-TIMESTAMP.                              
028400     MOVE JRNL-FROM-ACCOUNT TO SW-FROM-ACCOUNT.                           
028500     MOVE JRNL-TO-ACCOUNT   TO SW-TO-ACCOUNT.                             
028600     MOVE JRNL-AMOUNT       TO SW-AMOUNT.                                 
028700     MOVE JRNL-TRAN-TYPE    TO SW-TRAN-TYPE.                              
028800     MOVE JRNL-STATUS       TO SW-STATUS.                                 
028900     RELEASE SORT-WORK-RECORD.                                            
029000     PERFORM 400-READ-JOURNAL-SEQUENTIAL                                  
029100             THRU 400-READ-JOURNAL-SEQUENTIAL-EX.                         
029200                                                                          
029300 300-LIST-SORTED-JOURNAL.                                                 
029400     OPEN OUTPUT TRAN-LIST-OUT.                                           
029500     PERFORM 400-RETURN-SORTED-RECORD.                                    
029600     PERFORM 400-FORMAT-AND-WRITE-TRAN-LINE                               
029700             UNTIL WS-TRANJRNL-STAT NOT = "00".                           
029800     CLOSE TRAN-LIST-OUT.                                                 
029900                                                                          
030000*    THE SORT PHASE'S OWN AT-END REUSES WS-TRANJRNL-STAT AS A             
030100*    CONVENIENT SWITCH - THE JOURNAL FILE ITSELF IS ALREADY               
030200*    CLOSED BY THE TIME THIS PARAGRAPH RUNS.                              
030300 400-RETURN-SORTED-RECORD.                                                
030400     MOVE "00" TO WS-TRANJRNL-STAT.                                       
030500     RETURN JOURNAL-SORT-WORK                                             
030600         AT END                                                           
030700             MOVE "10" TO WS-TRANJRNL-STAT                                
030800     END-RETURN.                                                          
030900                                                                          
031000 400-FORMAT-AND-WRITE-TRAN-LINE.                                          
031100     MOVE SW-TIMESTAMP TO TDL-TIMESTAMP.                                  
031200     MOVE SW-TRAN-TYPE TO TDL-TYPE.                                       
031300     IF SW-FROM-ACCOUNT = ZERO                                            
031400         MOVE "SYSTEM"    TO TDL-FROM                                     
031500     ELSE                                                                 
031600         MOVE SW-FROM-ACCOUNT TO WS-FROM-DISPLAY-DIGITS                   
031700         MOVE WS-FROM-DISPLAY-AREA TO TDL-FROM                            
031800     END-IF.                                                              
031900     IF SW-TO-ACCOUNT = ZERO                                              
032000         MOVE "SYSTEM"    TO TDL-TO                                       
032100     ELSE                                                                 
032200         MOVE SW-TO-ACCOUNT TO WS-TO-DISPLAY-DIGITS                       
032300         MOVE WS-TO-DISPLAY-AREA TO TDL-TO                                
032400     END-IF.                                                              
032500     MOVE SW-AMOUNT    TO TDL-AMOUNT.                                     
032600     MOVE SW-STATUS    TO TDL-STATUS.                                     
032700     WRITE TRAN-LIST-LINE-OUT FROM TRAN-DETAIL-LINE.                      
032800     ADD 1 TO WS-TRAN-LISTED-CNT.                                         
032900     PERFORM 400-RETURN-SORTED-RECORD.                                    
