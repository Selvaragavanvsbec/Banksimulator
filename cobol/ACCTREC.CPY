000100******************************************************************        
000200* COPYBOOK:      ACCTREC                                                  
000300* DESCRIPTION:   Account Master record layout - Customer Deposit          
000400*                Accounting System.  One occurrence per open              
000500*                account on file ACCOUNT-MASTER (indexed, keyed           
000600*                by ACCT-ID).                                             
000700*                                                                         
000800* MAINTENANCE HISTORY                                                     
000900*    11/18/1987  rh   Initial layout, carried over from the old   ACCTRE  
001000*                     branch ledger card file while the account           
001100*                     conversion was being planned.                       
001200*    03/02/1998  bsk  ACCT-STATUS byte and 88-levels added so     ACCTRE  
001300*                     ACCTLOAD could flag closed/frozen accounts          
001400*                     without a separate indicator file.  (Y2K            
001500*                     review - no date fields on this record.)            
001600*    07/14/2003  esv  Split OWNER-NAME into last/first REDEFINES  ACCTRE  
001700*                     for the alphabetic listings work; balance           
001800*                     edited REDEFINES added for ACCTRPT.                 
001900*    05/09/2011  kd   Widened the future-use filler from 1 to 2   ACCTRE  
002000*                     bytes per data-admin request (ticket                
002100*                     DBA-4471); no field boundaries moved.               
002200*    09/18/2016  bsk  ACCT-STATUS-BYTE and its 88-levels removed -ACCTRE  
002300*                     closed/frozen was never wired into any              
002400*                     paragraph that reads or transitions it, and         
002500*                     data admin confirmed no report or program           
002600*                     depends on the byte.  Folded into the               
002700*                     future-use filler (ticket DBA-5502).                
002800******************************************************************        
002900 01  ACCT-MASTER-RECORD.                                                  
003000*                             --- PRIMARY KEY ---                         
003100     05  ACCT-ID                     PIC 9(09).                           
003200*                             --- OWNER NAME BLOCK ---                    
003300     05  ACCT-OWNER-NAME             PIC X(30).                           
003400     05  ACCT-OWNER-NAME-R  REDEFINES ACCT-OWNER-NAME.                    
003500         10  ACCT-OWNER-LAST-NAME    PIC X(18).                           
003600         10  ACCT-OWNER-FIRST-NAME   PIC X(12).                           
003700*                             --- CONTACT / CREDENTIAL BLOCK ---          
003800     05  ACCT-EMAIL                  PIC X(40).                           
003900     05  ACCT-PASSWORD               PIC X(20).                           
004000*                             --- BALANCE ---                             
004100     05  ACCT-BALANCE                PIC S9(13)V99.                       
004200     05  ACCT-BALANCE-R     REDEFINES ACCT-BALANCE.                       
004300         10  ACCT-BAL-WHOLE-R        PIC S9(13).                          
004400         10  ACCT-BAL-CENTS-R        PIC 9(02).                           
004500*                             --- RESERVED FOR FUTURE USE ---             
004600     05  FILLER                      PIC X(03).                           
