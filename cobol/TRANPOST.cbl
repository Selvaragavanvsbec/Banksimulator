000100******************************************************************        
000200* PROGRAM-ID.  TRANPOST                                                   
000300*                                                                         
000400* PURPOSE.     Nightly posting run for the deposit accounting             
000500*              system.  Reads the day's transaction requests -            
000600*              deposits, withdrawals and account-to-account               
000700*              transfers - validates each one against the account         
000800*              master, updates balances in place, and CALLs               
000900*              TRANLOG to journal every attempt that reaches an           
001000*              account.  Amount and not-found failures are                
001100*              reported to a reject file and are never journaled;         
001200*              an insufficient-funds failure IS journaled before          
001300*              it is rejected.                                            
001400******************************************************************        
001500 IDENTIFICATION              DIVISION.                                    
001600*-----------------------------------------------------------------        
001700 PROGRAM-ID.                 TRANPOST.                                    
001800 AUTHOR.                     R HUFFSTETLER.                               
001900 INSTALLATION.               DEPOSIT ACCOUNTING - DATA CENTER 2.          
002000 DATE-WRITTEN.               01/06/1988.                                  
002100 DATE-COMPILED.                                                           
002200 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.            
002300*-----------------------------------------------------------------        
002400* CHANGE LOG                                                              
002500*-----------------------------------------------------------------        
002600*    01/06/1988  RH    ORIGINAL PROGRAM - DEPOSIT AND WITHDRAWAL  TRANPO  
002700*                      ONLY, KEYED RANDOM UPDATE OF ACCT-MASTER.          
002800*    06/14/1988  RH    TRANSFER REQUEST TYPE ADDED - NEEDS TWO    TRANPO  
002900*                      KEYED READS AGAINST THE SAME FD, SEE THE           
003000*                      300-APPLY-TRANSFER NOTE BELOW.                     
003100*    02/22/1990  JMK   TRANLOG CALL SPLIT OUT OF THIS PROGRAM -   TRANPO  
003200*                      JOURNAL FILE HANDLING NO LONGER LIVES              
003300*                      HERE, SEE COPY MEMBER TRANREC.                     
003400*    10/05/1993  DPW   REJECT FILE ADDED FOR AMOUNT AND           TRANPO  
003500*                      NOT-FOUND FAILURES; THESE ARE NOT WRITTEN          
003600*                      TO THE JOURNAL, ONLY INSUFFICIENT-FUNDS            
003700*                      FAILURES ARE (SEE AUDIT MEMO 93-118).              
003800*    08/30/1994  DPW   EVALUATE TRUE ON REQ-TYPE-DEPOSIT ETC.     TRANPO  
003900*                      REPLACES THE OLD IF/ELSE CHAIN.                    
004000*    11/03/1998  TLH   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON     TRANPO  
004100*                      THIS PROGRAM.  NO CHANGE REQUIRED.                 
004200*    07/21/2004  SPK   READ COUNTS AND REJECT COUNTS NOW          TRANPO  
004300*                      DISPLAYED AT END OF RUN FOR THE OPERATOR           
004400*                      LOG.                                               
004500******************************************************************        
004600 ENVIRONMENT                 DIVISION.                                    
004700*-----------------------------------------------------------------        
004800 CONFIGURATION               SECTION.                                     
004900 SOURCE-COMPUTER.            IBM-4381.                                    
005000 OBJECT-COMPUTER.            IBM-4381.                                    
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM                                                   
005300     UPSI-0 IS TRANPOST-RERUN-SWITCH.                                     
005400*-----------------------------------------------------------------        
005500 INPUT-OUTPUT                SECTION.                                     
005600 FILE-CONTROL.                                                            
005700     SELECT  TRANSACTION-REQUESTS                                         
005800             ASSIGN TO TRANREQF                                           
005900             ORGANIZATION IS SEQUENTIAL                                   
006000             FILE STATUS IS WS-TRANREQF-STAT.                             
006100                                                                          
006200     SELECT  ACCOUNT-MASTER                                               
006300             ASSIGN TO ACCTMSTR                                           
006400             ORGANIZATION IS INDEXED                                      
006500             ACCESS MODE IS DYNAMIC                                       
006600             RECORD KEY IS ACCT-ID                                        
006700             FILE STATUS IS WS-ACCTMSTR-STAT.                             
006800                                                                          
006900     SELECT  TRAN-REJECT-OUT                                              
007000             ASSIGN TO TRANREJ                                            
007100             ORGANIZATION IS SEQUENTIAL                                   
007200             FILE STATUS IS WS-TRANREJ-STAT.                              
007300******************************************************************        
007400 DATA                        DIVISION.                                    
007500*-----------------------------------------------------------------        
007600 FILE                        SECTION.                                     
007700 FD  TRANSACTION-REQUESTS.                                                
007800 COPY "TRANREQ.CPY".                                                      
007900                                                                          
008000 FD  ACCOUNT-MASTER.                                                      
008100 COPY "ACCTREC.CPY".                                                      
008200                                                                          
008300 FD  TRAN-REJECT-OUT                                                      
008400     RECORD CONTAINS 65 CHARACTERS                                        
008500     DATA RECORD IS TRAN-REJECT-RECORD.                                   
008600 01  TRAN-REJECT-RECORD.                                                  
008700     05  TREJ-TYPE               PIC X(10).                               
008800     05  TREJ-FROM-ACCOUNT       PIC 9(09).                               
008900     05  TREJ-TO-ACCOUNT         PIC 9(09).                               
009000     05  TREJ-AMOUNT             PIC S9(13)V99.                           
009100     05  TREJ-REASON             PIC X(20).                               
009200     05  FILLER                  PIC X(02).                               
009300*-----------------------------------------------------------------        
009400 WORKING-STORAGE             SECTION.                                     
009500*-----------------------------------------------------------------        
009600 01  SWITCHES-AND-COUNTERS.                                               
009700     05  TRAN-REQUEST-EOF-SW     PIC X(01) VALUE "N".                     
009800         88  TRAN-REQUEST-EOF               VALUE "Y".                    
009900     05  ACCOUNT-FOUND-SW        PIC X(01) VALUE "N".                     
010000         88  ACCOUNT-FOUND                  VALUE "Y".                    
010100     05  FUNDS-SUFFICIENT-SW     PIC X(01) VALUE "N".                     
010200         88  FUNDS-SUFFICIENT               VALUE "Y".                    
010300     05  WS-POSTED-CNT           PIC S9(07) COMP VALUE ZERO.              
010400     05  WS-FAILED-CNT           PIC S9(07) COMP VALUE ZERO.              
010500     05  WS-REJECTED-CNT         PIC S9(07) COMP VALUE ZERO.              
010600                                                                          
010700 77  WS-REQUEST-READ-CNT         PIC S9(07) COMP VALUE ZERO.              
010800                                                                          
010900 01  WS-FILE-STATUS-FIELDS.                                               
011000     05  WS-TRANREQF-STAT        PIC X(02).                               
011100     05  WS-ACCTMSTR-STAT        PIC X(02).                               
011200     05  WS-TRANREJ-STAT         PIC X(02).                               
011300                                                                          
011400 01  WS-TRANSFER-HOLD-AREA.                                               
011500     05  WS-FROM-BALANCE         PIC S9(13)V99.                           
011600     05  WS-TO-BALANCE           PIC S9(13)V99.                           
011700 01  WS-TRANSFER-HOLD-AREA-R  REDEFINES WS-TRANSFER-HOLD-AREA.            
011800     05  WS-HOLD-BYTES           PIC X(30).                               
011900                                                                          
012000 01  WS-ZERO-AMOUNT-TEST         PIC S9(13)V99 VALUE ZERO.                
012100 01  WS-ZERO-AMOUNT-TEST-R  REDEFINES WS-ZERO-AMOUNT-TEST.                
012200     05  WS-ZAT-WHOLE            PIC S9(13).                              
012300     05  WS-ZAT-CENTS            PIC 9(02).                               
012400                                                                          
012500*    JOURNAL CALL PARAMETERS - SHAPE MATCHES TRANLOG'S LINKAGE.           
012600 01  WS-LOG-PARAMETERS.                                                   
012700     05  WS-LOG-FROM-ACCOUNT     PIC 9(09).                               
012800     05  WS-LOG-TO-ACCOUNT       PIC 9(09).                               
012900     05  WS-LOG-AMOUNT           PIC S9(13)V99.                           
013000     05  WS-LOG-TRAN-TYPE        PIC X(10).                               
013100     05  WS-LOG-STATUS           PIC X(10).                               
013200     05  WS-LOG-STATUS-CODE      PIC X(02).                               
013300 01  WS-LOG-PARAMETERS-R  REDEFINES WS-LOG-PARAMETERS.                    
013400     05  WS-LOG-BYTES             PIC X(55).                              
013500******************************************************************        
013600 PROCEDURE                   DIVISION.                                    
013700*-----------------------------------------------------------------        
013800* MAIN PROCEDURE                                                          
013900*-----------------------------------------------------------------        
014000 100-POST-TRANSACTIONS.                                                   
014100     PERFORM 200-INITIATE-POSTING-RUN.                                    
014200     PERFORM 200-PROCESS-ONE-REQUEST                                      
014300             UNTIL TRAN-REQUEST-EOF.                                      
014400     PERFORM 200-TERMINATE-POSTING-RUN.                                   
014500     STOP RUN.                                                            
014600                                                                          
014700 200-INITIATE-POSTING-RUN.                                                
014800     PERFORM 300-OPEN-POSTING-FILES.                                      
014900     PERFORM 300-READ-TRAN-REQUEST THRU 300-READ-TRAN-REQUEST-EX.         
015000                                                                          
015100 200-PROCESS-ONE-REQUEST.                                                 
015200     MOVE "N" TO ACCOUNT-FOUND-SW.                                        
015300     MOVE "N" TO FUNDS-SUFFICIENT-SW.                                     
015400     IF REQ-AMOUNT NOT GREATER THAN ZERO                                  
015500         PERFORM 400-REJECT-INVALID-AMOUNT                                
015600     ELSE                                                                 
015700         EVALUATE TRUE                                                    
015800             WHEN REQ-TYPE-DEPOSIT                                        
015900                 PERFORM 300-APPLY-DEPOSIT                                
016000             WHEN REQ-TYPE-WITHDRAWAL                                     
016100                 PERFORM 300-APPLY-WITHDRAWAL                             
016200             WHEN REQ-TYPE-TRANSFER                                       
016300                 PERFORM 300-APPLY-TRANSFER                               
016400             WHEN OTHER                                                   
016500                 PERFORM 400-REJECT-UNKNOWN-TYPE                          
016600         END-EVALUATE                                                     
016700     END-IF.                                                              
016800     PERFORM 300-READ-TRAN-REQUEST THRU 300-READ-TRAN-REQUEST-EX.         
016900                                                                          
017000 200-TERMINATE-POSTING-RUN.                                               
017100     PERFORM 300-CLOSE-POSTING-FILES.                                     
017200     DISPLAY "TRANPOST - REQUESTS READ    " WS-REQUEST-READ-CNT.          
017300     DISPLAY "TRANPOST - POSTED SUCCESS    " WS-POSTED-CNT.               
017400     DISPLAY "TRANPOST - FAILED (JOURNALED)" WS-FAILED-CNT.               
017500     DISPLAY "TRANPOST - REJECTED (NO JRNL)" WS-REJECTED-CNT.             
017600*-----------------------------------------------------------------        
017700 300-OPEN-POSTING-FILES.                                                  
017800     OPEN INPUT  TRANSACTION-REQUESTS.                                    
017900     IF WS-TRANREQF-STAT NOT = "00"                                       
018000         DISPLAY "TRANPOST - NO REQUEST FILE, STATUS "                    
018100                 WS-TRANREQF-STAT                                         
018200         MOVE "Y" TO TRAN-REQUEST-EOF-SW                                  
018300     END-IF.                                                              
018400     OPEN I-O ACCOUNT-MASTER.                                             
018500     IF WS-ACCTMSTR-STAT NOT = "00"                                       
018600         DISPLAY "TRANPOST - UNABLE TO OPEN ACCOUNT-MASTER, "             
018700                 "STATUS " WS-ACCTMSTR-STAT                               
018800         STOP RUN                                                         
018900     END-IF.                                                              
019000     OPEN OUTPUT TRAN-REJECT-OUT.                                         
019100                                                                          
019200 300-READ-TRAN-REQUEST.                                                   
019300     IF WS-TRANREQF-STAT = "00"                                           
019400         READ TRANSACTION-REQUESTS                                        
019500             AT END                                                       
019600                 MOVE "Y" TO TRAN-REQUEST-EOF-SW                          
019700                 GO TO 300-READ-TRAN-REQUEST-EX                           
019800         END-READ                                                         
019900         ADD 1 TO WS-REQUEST-READ-CNT                                     
020000     END-IF.                                                              
020100 300-READ-TRAN-REQUEST-EX.                                                
020200     EXIT.                                                                
020300*-----------------------------------------------------------------        
020400* DEPOSIT - ONE ACCOUNT, ALWAYS SUCCEEDS ONCE THE ACCOUNT IS              
020500* FOUND.  REQ-FROM-ACCOUNT IS THE ACCOUNT BEING CREDITED.                 
020600*-----------------------------------------------------------------        
020700 300-APPLY-DEPOSIT.                                                       
020800     MOVE REQ-FROM-ACCOUNT TO ACCT-ID.                                    
020900     PERFORM 400-READ-ACCOUNT-RANDOM.                                     
021000     IF NOT ACCOUNT-FOUND                                                 
021100         PERFORM 400-REJECT-ACCOUNT-NOT-FOUND                             
021200     ELSE                                                                 
021300         ADD REQ-AMOUNT TO ACCT-BALANCE                                   
021400         PERFORM 400-REWRITE-CURRENT-ACCOUNT                              
021500         MOVE REQ-FROM-ACCOUNT TO WS-LOG-FROM-ACCOUNT                     
021600         MOVE ZERO             TO WS-LOG-TO-ACCOUNT                       
021700         MOVE REQ-AMOUNT       TO WS-LOG-AMOUNT                           
021800         MOVE "DEPOSIT"        TO WS-LOG-TRAN-TYPE                        
021900         MOVE "SUCCESS"        TO WS-LOG-STATUS                           
022000         PERFORM 400-CALL-TRAN-LOGGER                                     
022100         ADD 1 TO WS-POSTED-CNT                                           
022200     END-IF.                                                              
022300*-----------------------------------------------------------------        
022400* WITHDRAWAL - ONE ACCOUNT.  INSUFFICIENT FUNDS IS JOURNALED              
022500* FAILED AND THEN REJECTED; THE BALANCE IS NOT TOUCHED.                   
022600*-----------------------------------------------------------------        
022700 300-APPLY-WITHDRAWAL.                                                    
022800     MOVE REQ-FROM-ACCOUNT TO ACCT-ID.                                    
022900     PERFORM 400-READ-ACCOUNT-RANDOM.                                     
023000     IF NOT ACCOUNT-FOUND                                                 
023100         PERFORM 400-REJECT-ACCOUNT-NOT-FOUND                             
023200     ELSE                                                                 
023300         IF ACCT-BALANCE < REQ-AMOUNT                                     
023400             MOVE REQ-FROM-ACCOUNT TO WS-LOG-FROM-ACCOUNT                 
023500             MOVE ZERO             TO WS-LOG-TO-ACCOUNT                   
023600             MOVE REQ-AMOUNT       TO WS-LOG-AMOUNT                       
023700             MOVE "WITHDRAWAL"     TO WS-LOG-TRAN-TYPE                    
023800             MOVE "FAILED"         TO WS-LOG-STATUS                       
023900             PERFORM 400-CALL-TRAN-LOGGER                                 
024000             ADD 1 TO WS-FAILED-CNT                                       
024100             PERFORM 400-REJECT-INSUFFICIENT-FUNDS                        
024200         ELSE                                                             
024300             SUBTRACT REQ-AMOUNT FROM ACCT-BALANCE                        
024400             PERFORM 400-REWRITE-CURRENT-ACCOUNT                          
024500             MOVE REQ-FROM-ACCOUNT TO WS-LOG-FROM-ACCOUNT                 
024600             MOVE ZERO             TO WS-LOG-TO-ACCOUNT                   
024700             MOVE REQ-AMOUNT       TO WS-LOG-AMOUNT                       
024800             MOVE "WITHDRAWAL"     TO WS-LOG-TRAN-TYPE                    
024900             MOVE "SUCCESS"        TO WS-LOG-STATUS                       
025000             PERFORM 400-CALL-TRAN-LOGGER                                 
025100             ADD 1 TO WS-POSTED-CNT                                       
025200         END-IF                                                           
025300     END-IF.                                                              
025400*-----------------------------------------------------------------        
025500* TRANSFER - TWO ACCOUNTS ON ONE FD.  THE INDEXED FILE HAS ONLY           
025600* ONE RECORD AREA, SO BOTH BALANCES ARE HELD IN WORKING-STORAGE           
025700* WHILE BOTH ACCOUNTS ARE VERIFIED, THEN EACH KEY IS RE-READ AND          
025800* REWRITTEN IN TURN.  SEE CHANGE LOG 06/14/1988.                          
025900*-----------------------------------------------------------------        
026000 300-APPLY-TRANSFER.                                                      
026100     MOVE REQ-FROM-ACCOUNT TO ACCT-ID.                                    
026200     PERFORM 400-READ-ACCOUNT-RANDOM.                                     
026300     IF NOT ACCOUNT-FOUND                                                 
026400         PERFORM 400-REJECT-ACCOUNT-NOT-FOUND                             
026500     ELSE                                                                 
026600         MOVE ACCT-BALANCE TO WS-FROM-BALANCE                             
026700         MOVE REQ-TO-ACCOUNT TO ACCT-ID                                   
026800         PERFORM 400-READ-ACCOUNT-RANDOM                                  
026900         IF NOT ACCOUNT-FOUND                                             
027000             PERFORM 400-REJECT-ACCOUNT-NOT-FOUND                         
027100         ELSE                                                             
027200             MOVE ACCT-BALANCE TO WS-TO-BALANCE                           
027300             IF WS-FROM-BALANCE < REQ-AMOUNT                              
027400                 MOVE REQ-FROM-ACCOUNT TO WS-LOG-FROM-ACCOUNT             
027500                 MOVE REQ-TO-ACCOUNT   TO WS-LOG-TO-ACCOUNT               
027600                 MOVE REQ-AMOUNT       TO WS-LOG-AMOUNT                   
027700                 MOVE "TRANSFER"       TO WS-LOG-TRAN-TYPE                
027800                 MOVE "FAILED"         TO WS-LOG-STATUS                   
027900                 PERFORM 400-CALL-TRAN-LOGGER                             
028000                 ADD 1 TO WS-FAILED-CNT                                   
028100                 PERFORM 400-REJECT-INSUFFICIENT-FUNDS                    
028200             ELSE                                                         
028300                 SUBTRACT REQ-AMOUNT FROM WS-FROM-BALANCE                 
028400                 ADD      REQ-AMOUNT TO   WS-TO-BALANCE                   
028500                 MOVE REQ-FROM-ACCOUNT TO ACCT-ID                         
028600                 PERFORM 400-READ-ACCOUNT-RANDOM                          
028700                 MOVE WS-FROM-BALANCE TO ACCT-BALANCE                     
028800                 PERFORM 400-REWRITE-CURRENT-ACCOUNT                      
028900                 MOVE REQ-TO-ACCOUNT TO ACCT-ID                           
029000                 PERFORM 400-READ-ACCOUNT-RANDOM                          
029100                 MOVE WS-TO-BALANCE TO ACCT-BALANCE                       
029200                 PERFORM 400-REWRITE-CURRENT-ACCOUNT                      
029300                 MOVE REQ-FROM-ACCOUNT TO WS-LOG-FROM-ACCOUNT             
029400                 MOVE REQ-TO-ACCOUNT   TO WS-LOG-TO-ACCOUNT               
029500                 MOVE REQ-AMOUNT       TO WS-LOG-AMOUNT                   
029600                 MOVE "TRANSFER"       TO WS-LOG-TRAN-TYPE                
029700                 MOVE "SUCCESS"        TO WS-LOG-STATUS                   
029800                 PERFORM 400-CALL-TRAN-LOGGER                             
029900                 ADD 1 TO WS-POSTED-CNT                                   
030000             END-IF                                                       
030100         END-IF                                                           
030200     END-IF.                                                              
030300*-----------------------------------------------------------------        
030400 400-READ-ACCOUNT-RANDOM.                                                 
030500     MOVE "N" TO ACCOUNT-FOUND-SW.                                        
030600     READ ACCOUNT-MASTER                                                  
030700         INVALID KEY                                                      
030800             CONTINUE                                                     
030900         NOT INVALID KEY                                                  
031000             MOVE "Y" TO ACCOUNT-FOUND-SW                                 
031100     END-READ.                                                            
031200                                                                          
031300 400-REWRITE-CURRENT-ACCOUNT.                                             
031400     REWRITE ACCT-MASTER-RECORD                                           
031500         INVALID KEY                                                      
031600             DISPLAY "TRANPOST - REWRITE FAILED FOR ACCOUNT "             
031700                     ACCT-ID                                              
031800     END-REWRITE.                                                         
031900                                                                          
032000 400-CALL-TRAN-LOGGER.                                                    
032100     CALL "TRANLOG" USING WS-LOG-PARAMETERS.                              
032200                                                                          
032300 400-REJECT-INVALID-AMOUNT.                                               
032400     MOVE REQ-TYPE           TO TREJ-TYPE.                                
032500     MOVE REQ-FROM-ACCOUNT   TO TREJ-FROM-ACCOUNT.                        
032600     MOVE REQ-TO-ACCOUNT     TO TREJ-TO-ACCOUNT.                          
032700     MOVE REQ-AMOUNT         TO TREJ-AMOUNT.                              
032800     MOVE "INVALID AMOUNT"   TO TREJ-REASON.                              
032900     PERFORM 400-WRITE-REJECT-RECORD.                                     
033000                                                                          
033100 400-REJECT-ACCOUNT-NOT-FOUND.                                            
033200     MOVE REQ-TYPE             TO TREJ-TYPE.                              
033300     MOVE REQ-FROM-ACCOUNT     TO TREJ-FROM-ACCOUNT.                      
033400     MOVE REQ-TO-ACCOUNT       TO TREJ-TO-ACCOUNT.                        
033500     MOVE REQ-AMOUNT           TO TREJ-AMOUNT.                            
033600     MOVE "ACCOUNT NOT FOUND"  TO TREJ-REASON.                            
033700     PERFORM 400-WRITE-REJECT-RECORD.                                     
033800                                                                          
033900 400-REJECT-INSUFFICIENT-FUNDS.                                           
034000     MOVE REQ-TYPE               TO TREJ-TYPE.                            
034100     MOVE REQ-FROM-ACCOUNT       TO TREJ-FROM-ACCOUNT.                    
034200     MOVE REQ-TO-ACCOUNT         TO TREJ-TO-ACCOUNT.                      
034300     MOVE REQ-AMOUNT             TO TREJ-AMOUNT.                          
034400     MOVE "INSUFFICIENT FUNDS"   TO TREJ-REASON.                          
034500     PERFORM 400-WRITE-REJECT-RECORD.                                     
034600                                                                          
034700 400-REJECT-UNKNOWN-TYPE.                                                 
034800     MOVE REQ-TYPE            TO TREJ-TYPE.                               
034900     MOVE REQ-FROM-ACCOUNT    TO TREJ-FROM-ACCOUNT.                       
035000     MOVE REQ-TO-ACCOUNT      TO TREJ-TO-ACCOUNT.                         
035100     MOVE REQ-AMOUNT          TO TREJ-AMOUNT.                             
035200     MOVE "UNKNOWN REQ TYPE"  TO TREJ-REASON.                             
035300     PERFORM 400-WRITE-REJECT-RECORD.                                     
035400                                                                          
035500 400-WRITE-REJECT-RECORD.                                                 
035600     WRITE TRAN-REJECT-RECORD.                                            
035700     ADD 1 TO WS-REJECTED-CNT.                                            
035800                                                                          
035900 300-CLOSE-POSTING-FILES.                                                 
036000     CLOSE TRANSACTION-REQUESTS                                           
036100           ACCOUNT-MASTER                                                 
036200           TRAN-REJECT-OUT.                                               
